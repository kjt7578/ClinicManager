000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  DATEVAL.                                                    
000400 AUTHOR. R. HALVERSEN.                                                    
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 03/21/90.                                                  
000700 DATE-COMPILED. 03/21/90.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900******************************************************************        
001000*REMARKS.                                                                 
001100*    CALENDAR-VALIDITY AND BUSINESS-DATE-RULE CHECKER, SHARED BY          
001200*    APPTPROC FOR THE APPOINTMENT DATE AND THE PATIENT DOB ON             
001300*    EVERY D/T/C/R TRANSACTION.  CALLER SUPPLIES A MODE, THE              
001400*    DATE TO CHECK AND TODAY'S DATE, GETS BACK A YES/NO SWITCH            
001500*    AND A REASON FRAGMENT SUITABLE FOR THE "<INPUT> IS ..."              
001600*    STYLE ERROR MESSAGES APPTPROC BUILDS.                                
001700*                                                                         
001800*    MODE "CAL" - CALENDAR VALIDITY ONLY (USED FOR THE C                  
001900*                 (CANCEL) COMMAND'S DATE AND DOB, WHICH ARE A            
002000*                 LOOKUP KEY, NOT A NEW BOOKING).                         
002100*    MODE "APT" - CALENDAR VALIDITY PLUS THE APPOINTMENT-DATE             
002200*                 RULES (NOT TODAY/PAST, NOT A WEEKEND, NOT MORE          
002300*                 THAN SIX CALENDAR MONTHS OUT).                          
002400*    MODE "DOB" - CALENDAR VALIDITY PLUS THE PATIENT-DOB RULE             
002500*                 (NOT TODAY, NOT IN THE FUTURE).                         
002600*                                                                         
002700*----------------------- CHANGE LOG -----------------------------         
002800* 1990/03/21  RH  0000  ORIGINAL PROGRAM FOR CLNSKED-01 RELEASE.  CT0000  
002900* 1990/03/21  RH  0000  LEAP-YEAR RULE AND MONTH-LENGTH TABLE.    CT0000  
003000* 1990/04/02  RH  0014  ADDED MODE "APT" WEEKEND CHECK VIA        CT0014  
003100* 1990/04/02  RH  0014  ZELLER'S CONGRUENCE (NO INTRINSIC         CT0014  
003200* 1990/04/02  RH  0014  FUNCTIONS ON THIS SHOP'S COMPILER YET).   CT0014  
003300* 1990/05/11  RH  0019  ADDED SIX-MONTHS-OUT CHECK, MODE "APT".   CT0019  
003400* 1994/09/08  TO  0077  ADDED MODE "DOB" FOR PATIENT DOB RULE.    CT0077  
003500* 1996/02/12  TO  0091  FIXED FEB-29 EDGE CASE WHEN YYYY IS A     CT0091  
003600* 1996/02/12  TO  0091  CENTURY YEAR NOT DIVISIBLE BY 400.        CT0091  
003700* 1998/11/30  RH  0110  Y2K - DTV-YYYY IS ALREADY A FULL 4-DIGIT  CT0110  
003800* 1998/11/30  RH  0110  FIELD ON THIS CALL, NO WINDOWING DONE     CT0110  
003900* 1998/11/30  RH  0110  HERE; SEE APPTPROC FOR THE ACCEPT-FROM-   CT0110  
004000* 1998/11/30  RH  0110  DATE CENTURY WINDOW.                      CT0110  
004100* 2001/06/04  TO  0133  MINOR - REASON TEXT WORDING TO MATCH      CT0133  
004200* 2001/06/04  TO  0133  WHAT THE TERMINAL SCREEN NOW DISPLAYS.    CT0133  
004300* 2001/12/10  TO  0148  ADDED A NOT NUMERIC GUARD ON THE INCOMING CT0148  
004400* 2001/12/10  TO  0148  DATE - A PANEL PROGRAM WAS PASSING SPACES CT0148  
004500* 2001/12/10  TO  0148  INSTEAD OF ZERO-FILL AND WE WERE FALLING  CT0148  
004600* 2001/12/10  TO  0148  INTO THE ARITHMETIC WITH GARBAGE DATA.    CT0148  
004700******************************************************************        
004800                                                                          
004900 ENVIRONMENT DIVISION.                                                    
005000 CONFIGURATION SECTION.                                                   
005100 SOURCE-COMPUTER. IBM-390.                                                
005200 OBJECT-COMPUTER. IBM-390.                                                
005300 SPECIAL-NAMES.                                                           
005400     C01 IS TOP-OF-FORM.                                                  
005500                                                                          
005600 DATA DIVISION.                                                           
005700 FILE SECTION.                                                            
005800                                                                          
005900 WORKING-STORAGE SECTION.                                                 
006000 01  WS-DAYS-IN-MONTH-TABLE.                                              
006100     05  FILLER  PIC 9(02) VALUE 31.                                      
006200     05  FILLER  PIC 9(02) VALUE 28.                                      
006300     05  FILLER  PIC 9(02) VALUE 31.                                      
006400     05  FILLER  PIC 9(02) VALUE 30.                                      
006500     05  FILLER  PIC 9(02) VALUE 31.                                      
006600     05  FILLER  PIC 9(02) VALUE 30.                                      
006700     05  FILLER  PIC 9(02) VALUE 31.                                      
006800     05  FILLER  PIC 9(02) VALUE 31.                                      
006900     05  FILLER  PIC 9(02) VALUE 30.                                      
007000     05  FILLER  PIC 9(02) VALUE 31.                                      
007100     05  FILLER  PIC 9(02) VALUE 30.                                      
007200     05  FILLER  PIC 9(02) VALUE 31.                                      
007300 01  WS-MONTH-TABLE REDEFINES WS-DAYS-IN-MONTH-TABLE.                     
007400     05  WS-MONTH-DAYS  PIC 9(02) OCCURS 12 TIMES                         
007500                        INDEXED BY WS-MON-IDX.                            
007600                                                                          
007700 01  WS-MISC-FIELDS.                                                      
007800     05  WS-DAYS-THIS-MONTH      PIC 9(02) COMP.                          
007900     05  WS-LEAP-YEAR-SW         PIC X(01).                               
008000         88  WS-IS-LEAP-YEAR     VALUE "Y".                               
008100     05  WS-ZELLER-Q             PIC S9(04) COMP.                         
008200     05  WS-ZELLER-M             PIC S9(04) COMP.                         
008300     05  WS-ZELLER-Y             PIC S9(04) COMP.                         
008400     05  WS-ZELLER-K             PIC S9(04) COMP.                         
008500     05  WS-ZELLER-J             PIC S9(04) COMP.                         
008600     05  WS-ZELLER-H             PIC S9(04) COMP.                         
008700     05  WS-6MO-TARGET-MM        PIC 9(02) COMP.                          
008800     05  WS-6MO-TARGET-YYYY      PIC 9(04) COMP.                          
008900     05  WS-DATE-KEY             PIC 9(08) COMP-3.                        
009000     05  WS-6MO-TARGET-KEY       PIC 9(08) COMP-3.                        
009100     05  WS-TODAY-KEY            PIC 9(08) COMP-3.                        
009200     05  WS-DIVIDE-QUOT          PIC S9(06) COMP.                         
009300     05  WS-DIVIDE-REM           PIC S9(04) COMP.                         
009400     05  FILLER                  PIC X(01).                               
009500                                                                          
009600 LINKAGE SECTION.                                                         
009700 01  DTV-CONTROL.                                                         
009800     05  DTV-MODE                PIC X(03).                               
009900         88  DTV-MODE-CALENDAR   VALUE "CAL".                             
010000         88  DTV-MODE-APPT-DATE  VALUE "APT".                             
010100         88  DTV-MODE-PAT-DOB    VALUE "DOB".                             
010200 01  DTV-DATE-IN.                                                         
010300     05  DTV-MM                  PIC 9(02).                               
010400     05  DTV-DD                  PIC 9(02).                               
010500     05  DTV-YYYY                PIC 9(04).                               
010600*    RAW NUMERIC-TEST VIEW - THE PANEL PROGRAMS DO NOT ALWAYS             
010700*    ZERO-FILL A BLANK DATE PROMPT BEFORE CALLING US.                     
010800 01  DTV-DATE-IN-RAW REDEFINES DTV-DATE-IN PIC 9(08).                     
010900 01  DTV-TODAY-IN.                                                        
011000     05  DTV-TODAY-MM            PIC 9(02).                               
011100     05  DTV-TODAY-DD            PIC 9(02).                               
011200     05  DTV-TODAY-YYYY          PIC 9(04).                               
011300 01  DTV-TODAY-IN-RAW REDEFINES DTV-TODAY-IN PIC 9(08).                   
011400 01  DTV-RESULT.                                                          
011500     05  DTV-VALID-SW            PIC X(01).                               
011600         88  DTV-IS-VALID        VALUE "Y".                               
011700         88  DTV-IS-INVALID      VALUE "N".                               
011800     05  DTV-REASON              PIC X(40).                               
011900                                                                          
012000 PROCEDURE DIVISION USING DTV-CONTROL, DTV-DATE-IN, DTV-TODAY-IN,         
012100                           DTV-RESULT.                                    
012200                                                                          
012300 000-MAINLINE.                                                            
012400     MOVE "Y" TO DTV-VALID-SW.                                            
012500     MOVE SPACES TO DTV-REASON.                                           
012600                                                                          
012700     PERFORM 100-CHECK-CALENDAR THRU 100-EXIT.                            
012800                                                                          
012900     IF DTV-IS-VALID AND DTV-MODE-APPT-DATE                               
013000         PERFORM 200-CHECK-APPT-RULES THRU 200-EXIT.                      
013100                                                                          
013200     IF DTV-IS-VALID AND DTV-MODE-PAT-DOB                                 
013300         PERFORM 300-CHECK-DOB-RULES THRU 300-EXIT.                       
013400                                                                          
013500     GOBACK.                                                              
013600                                                                          
013700 100-CHECK-CALENDAR.                                                      
013800     IF DTV-DATE-IN-RAW NOT NUMERIC                                       
013900         MOVE "N" TO DTV-VALID-SW                                         
014000         MOVE "is not a valid date." TO DTV-REASON                        
014100         GO TO 100-EXIT.                                                  
014200     IF DTV-YYYY < 1                                                      
014300         MOVE "N" TO DTV-VALID-SW                                         
014400         MOVE "is not a valid date." TO DTV-REASON                        
014500         GO TO 100-EXIT.                                                  
014600                                                                          
014700     IF DTV-MM < 1 OR DTV-MM > 12                                         
014800         MOVE "N" TO DTV-VALID-SW                                         
014900         MOVE "is not a valid date." TO DTV-REASON                        
015000         GO TO 100-EXIT.                                                  
015100                                                                          
015200     IF DTV-DD < 1 OR DTV-DD > 31                                         
015300         MOVE "N" TO DTV-VALID-SW                                         
015400         MOVE "is not a valid date." TO DTV-REASON                        
015500         GO TO 100-EXIT.                                                  
015600                                                                          
015700     PERFORM 110-DETERMINE-LEAP-YEAR THRU 110-EXIT.                       
015800                                                                          
015900     SET WS-MON-IDX TO DTV-MM.                                            
016000     MOVE WS-MONTH-DAYS (WS-MON-IDX) TO WS-DAYS-THIS-MONTH.               
016100     IF DTV-MM = 2 AND WS-IS-LEAP-YEAR                                    
016200         MOVE 29 TO WS-DAYS-THIS-MONTH.                                   
016300                                                                          
016400     IF DTV-DD > WS-DAYS-THIS-MONTH                                       
016500         MOVE "N" TO DTV-VALID-SW                                         
016600         MOVE "is not a valid date." TO DTV-REASON.                       
016700 100-EXIT.                                                                
016800     EXIT.                                                                
016900                                                                          
017000 110-DETERMINE-LEAP-YEAR.                                                 
017100     MOVE "N" TO WS-LEAP-YEAR-SW.                                         
017200     DIVIDE DTV-YYYY BY 400 GIVING WS-DIVIDE-QUOT                         
017300             REMAINDER WS-DIVIDE-REM.                                     
017400     IF WS-DIVIDE-REM = 0                                                 
017500         MOVE "Y" TO WS-LEAP-YEAR-SW                                      
017600     ELSE                                                                 
017700         DIVIDE DTV-YYYY BY 100 GIVING WS-DIVIDE-QUOT                     
017800                 REMAINDER WS-DIVIDE-REM                                  
017900         IF WS-DIVIDE-REM = 0                                             
018000             MOVE "N" TO WS-LEAP-YEAR-SW                                  
018100         ELSE                                                             
018200             DIVIDE DTV-YYYY BY 4 GIVING WS-DIVIDE-QUOT                   
018300                     REMAINDER WS-DIVIDE-REM                              
018400             IF WS-DIVIDE-REM = 0                                         
018500                 MOVE "Y" TO WS-LEAP-YEAR-SW.                             
018600 110-EXIT.                                                                
018700     EXIT.                                                                
018800                                                                          
018900 200-CHECK-APPT-RULES.                                                    
019000     COMPUTE WS-DATE-KEY  = DTV-YYYY * 10000 + DTV-MM * 100               
019100                             + DTV-DD.                                    
019200     COMPUTE WS-TODAY-KEY = DTV-TODAY-YYYY * 10000                        
019300                             + DTV-TODAY-MM * 100                         
019400                             + DTV-TODAY-DD.                              
019500                                                                          
019600     IF WS-DATE-KEY NOT > WS-TODAY-KEY                                    
019700         MOVE "N" TO DTV-VALID-SW                                         
019800         MOVE "is today or a date before today."                          
019900                                       TO DTV-REASON                      
020000         GO TO 200-EXIT.                                                  
020100                                                                          
020200     PERFORM 210-CHECK-WEEKEND THRU 210-EXIT.                             
020300     IF DTV-IS-INVALID                                                    
020400         GO TO 200-EXIT.                                                  
020500                                                                          
020600     PERFORM 220-CHECK-SIX-MONTHS THRU 220-EXIT.                          
020700 200-EXIT.                                                                
020800     EXIT.                                                                
020900                                                                          
021000 210-CHECK-WEEKEND.                                                       
021100*    ZELLER'S CONGRUENCE - JAN/FEB TREATED AS MONTHS 13/14 OF             
021200*    THE PRIOR YEAR.  H = 0 SATURDAY, 1 SUNDAY, 2 MONDAY ...              
021300     MOVE DTV-DD TO WS-ZELLER-Q.                                          
021400     IF DTV-MM < 3                                                        
021500         COMPUTE WS-ZELLER-M = DTV-MM + 12                                
021600         COMPUTE WS-ZELLER-Y = DTV-YYYY - 1                               
021700     ELSE                                                                 
021800         MOVE DTV-MM  TO WS-ZELLER-M                                      
021900         MOVE DTV-YYYY TO WS-ZELLER-Y.                                    
022000                                                                          
022100     DIVIDE WS-ZELLER-Y BY 100 GIVING WS-ZELLER-J                         
022200             REMAINDER WS-ZELLER-K.                                       
022300                                                                          
022400*    EACH TERM IS FLOOR-DIVIDED SEPARATELY, THEN SUMMED - DO NOT          
022500*    COLLAPSE INTO ONE COMPUTE, THE FLOORS HAVE TO HAPPEN BEFORE          
022600*    THE ADD OR THE CONGRUENCE COMES OUT WRONG.                           
022700     MOVE WS-ZELLER-Q TO WS-ZELLER-H.                                     
022800     DIVIDE ( 13 * ( WS-ZELLER-M + 1 ) ) BY 5                             
022900             GIVING WS-DIVIDE-QUOT REMAINDER WS-DIVIDE-REM.               
023000     ADD WS-DIVIDE-QUOT TO WS-ZELLER-H.                                   
023100     ADD WS-ZELLER-K TO WS-ZELLER-H.                                      
023200     DIVIDE WS-ZELLER-K BY 4 GIVING WS-DIVIDE-QUOT                        
023300             REMAINDER WS-DIVIDE-REM.                                     
023400     ADD WS-DIVIDE-QUOT TO WS-ZELLER-H.                                   
023500     DIVIDE WS-ZELLER-J BY 4 GIVING WS-DIVIDE-QUOT                        
023600             REMAINDER WS-DIVIDE-REM.                                     
023700     ADD WS-DIVIDE-QUOT TO WS-ZELLER-H.                                   
023800     COMPUTE WS-ZELLER-H = WS-ZELLER-H + ( 5 * WS-ZELLER-J ).             
023900     DIVIDE WS-ZELLER-H BY 7 GIVING WS-DIVIDE-QUOT                        
024000             REMAINDER WS-ZELLER-H.                                       
024100                                                                          
024200     IF WS-ZELLER-H = 0 OR WS-ZELLER-H = 1                                
024300         MOVE "N" TO DTV-VALID-SW                                         
024400         MOVE "is Saturday or Sunday." TO DTV-REASON.                     
024500 210-EXIT.                                                                
024600     EXIT.                                                                
024700                                                                          
024800 220-CHECK-SIX-MONTHS.                                                    
024900     COMPUTE WS-6MO-TARGET-MM = DTV-TODAY-MM + 6.                         
025000     MOVE DTV-TODAY-YYYY TO WS-6MO-TARGET-YYYY.                           
025100     IF WS-6MO-TARGET-MM > 12                                             
025200         COMPUTE WS-6MO-TARGET-MM = WS-6MO-TARGET-MM - 12                 
025300         COMPUTE WS-6MO-TARGET-YYYY = WS-6MO-TARGET-YYYY + 1.             
025400                                                                          
025500     COMPUTE WS-6MO-TARGET-KEY = WS-6MO-TARGET-YYYY * 10000               
025600                                  + WS-6MO-TARGET-MM * 100                
025700                                  + DTV-TODAY-DD.                         
025800                                                                          
025900     IF WS-DATE-KEY > WS-6MO-TARGET-KEY                                   
026000         MOVE "N" TO DTV-VALID-SW                                         
026100         MOVE "is not within six months." TO DTV-REASON.                  
026200 220-EXIT.                                                                
026300     EXIT.                                                                
026400                                                                          
026500 300-CHECK-DOB-RULES.                                                     
026600     COMPUTE WS-DATE-KEY  = DTV-YYYY * 10000 + DTV-MM * 100               
026700                             + DTV-DD.                                    
026800     COMPUTE WS-TODAY-KEY = DTV-TODAY-YYYY * 10000                        
026900                             + DTV-TODAY-MM * 100                         
027000                             + DTV-TODAY-DD.                              
027100                                                                          
027200     IF WS-DATE-KEY NOT < WS-TODAY-KEY                                    
027300         MOVE "N" TO DTV-VALID-SW                                         
027400         MOVE "is today or a date after today." TO DTV-REASON.            
027500 300-EXIT.                                                                
027600     EXIT.                                                                
