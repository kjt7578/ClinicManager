000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  CLCLCHRG.                                                   
000400 AUTHOR. JON SAYLES.                                                      
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 03/23/90.                                                  
000700 DATE-COMPILED. 03/23/90.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900******************************************************************        
001000*REMARKS.                                                                 
001100*    PER-VISIT CHARGE CALCULATOR.  DOCTOR VISITS CHARGE THE FIXED         
001200*    SPECIALTY-SCHEDULE AMOUNT, REGARDLESS OF WHICH DOCTOR OF             
001300*    THAT SPECIALTY SAW THE PATIENT; TECHNICIAN VISITS CHARGE             
001400*    THAT TECHNICIAN'S OWN PER-VISIT RATE OFF THE PROVIDER FILE.          
001500*    CALLED FROM APPTLIST AT PS/PC REPORT TIME - NO CALLER                
001600*    STAMPS A DOLLAR AMOUNT ONTO THE LEDGER AT BOOKING TIME.              
001700*                                                                         
001800*----------------------- CHANGE LOG -----------------------------         
001900* 1990/03/23  RH  0002  ORIGINAL PROGRAM FOR CLNSKED-01 RELEASE,  CT0002  
002000* 1990/03/23  RH  0002  ADAPTED FROM THE OLD PER-PROCEDURE COST   CT0002  
002100* 1990/03/23  RH  0002  CALCULATOR - SAME CALL SHAPE, TABLE-DRIVENCT0002  
002200* 1990/03/23  RH  0002  SPECIALTY SCHEDULE INSTEAD OF A COST      CT0002  
002300* 1990/03/23  RH  0002  FORMULA.                                  CT0002  
002400* 1992/10/05  TO  0048  ADDED CHG-IS-TECH BRANCH FOR IMAGING      CT0048  
002500* 1992/10/05  TO  0048  VISITS - RATE COMES STRAIGHT OFF THE      CT0048  
002600* 1992/10/05  TO  0048  PROVIDER TABLE, NO SCHEDULE LOOKUP.  AT   CT0048  
002700* 1992/10/05  TO  0048  THIS POINT APPTPROC ALSO CALLED US AT     CT0048  
002800* 1992/10/05  TO  0048  BOOKING TIME TO STAMP THE LEDGER ENTRY.   CT0048  
002900* 1999/03/09  RH  0117  Y2K REVIEW - NO DATE FIELDS IN THIS       CT0117  
003000* 1999/03/09  RH  0117  PROGRAM, NO CHANGE REQUIRED.              CT0117  
003100* 2001/11/02  TO  0145  APPTPROC NO LONGER CALLS US AT BOOKING -  CT0145  
003200* 2001/11/02  TO  0145  APPTLIST NOW COMPUTES PS/PC TOTALS BY     CT0145  
003300* 2001/11/02  TO  0145  CALLING US ONCE PER LEDGER ENTRY AT       CT0145  
003400* 2001/11/02  TO  0145  REPORT TIME.  NO LOGIC CHANGE HERE.       CT0145  
003500* 2001/12/10  TO  0148  ADDED WS-SCHEDULE-RAW AND CHG-CONTROL-    CT0148  
003600* 2001/12/10  TO  0148  DUMP TRACE VIEWS AND A PAIR OF DISPLAYS   CT0148  
003700* 2001/12/10  TO  0148  ON THE AT END PATH - HELPDESK COULD NOT   CT0148  
003800* 2001/12/10  TO  0148  TELL WHICH SPECIALTY STRING WAS FAILING   CT0148  
003900* 2001/12/10  TO  0148  TO MATCH FROM THE OLD MESSAGE ALONE.      CT0148  
004000******************************************************************        
004100                                                                          
004200 ENVIRONMENT DIVISION.                                                    
004300 CONFIGURATION SECTION.                                                   
004400 SOURCE-COMPUTER. IBM-390.                                                
004500 OBJECT-COMPUTER. IBM-390.                                                
004600 SPECIAL-NAMES.                                                           
004700     C01 IS TOP-OF-FORM.                                                  
004800                                                                          
004900 DATA DIVISION.                                                           
005000 FILE SECTION.                                                            
005100                                                                          
005200 WORKING-STORAGE SECTION.                                                 
005300 01  WS-SPECIALTY-SCHEDULE.                                               
005400     05  FILLER.                                                          
005500         10  FILLER  PIC X(12) VALUE "FAMILY".                            
005600         10  FILLER  PIC 9(05) VALUE 00250.                               
005700     05  FILLER.                                                          
005800         10  FILLER  PIC X(12) VALUE "PEDIATRICIAN".                      
005900         10  FILLER  PIC 9(05) VALUE 00300.                               
006000     05  FILLER.                                                          
006100         10  FILLER  PIC X(12) VALUE "ALLERGIST".                         
006200         10  FILLER  PIC 9(05) VALUE 00350.                               
006300 01  WS-SCHEDULE-TABLE REDEFINES WS-SPECIALTY-SCHEDULE.                   
006400     05  WS-SCHEDULE-ENTRY OCCURS 3 TIMES INDEXED BY WS-SCH-IDX.          
006500         10  WS-SCHEDULE-SPECIALTY   PIC X(12).                           
006600         10  WS-SCHEDULE-AMOUNT      PIC 9(05).                           
006700*    FLAT VIEW OF THE SCHEDULE - KEPT FOR THE ABEND-TRACE       *         
006800*    DISPLAY WHEN A SEARCH FAILS TO FIND THE SPECIALTY.                   
006900 01  WS-SCHEDULE-RAW REDEFINES WS-SPECIALTY-SCHEDULE PIC X(51).           
007000                                                                          
007100 01  WS-MISC-FIELDS.                                                      
007200     05  WS-SCHEDULE-TALLY       PIC 9(02) COMP.                          
007300     05  WS-FOUND-SW             PIC X(01).                               
007400         88  WS-SPECIALTY-FOUND  VALUE "Y".                               
007500     05  FILLER                  PIC X(01).                               
007600                                                                          
007700 LINKAGE SECTION.                                                         
007800 01  CHG-CONTROL.                                                         
007900     05  CHG-TYPE-SW             PIC X(01).                               
008000         88  CHG-IS-DOCTOR       VALUE "D".                               
008100         88  CHG-IS-TECH         VALUE "T".                               
008200     05  CHG-SPECIALTY-OR-RATE   PIC X(12).                               
008300     05  CHG-TECH-RATE           PIC 9(05).                               
008400 01  CHG-CONTROL-DUMP REDEFINES CHG-CONTROL PIC X(18).                    
008500 01  CHG-AMOUNT-OUT              PIC 9(07)V99 COMP-3.                     
008600 01  RETURN-CD                   PIC 9(04) COMP.                          
008700                                                                          
008800 PROCEDURE DIVISION USING CHG-CONTROL, CHG-AMOUNT-OUT, RETURN-CD.         
008900                                                                          
009000 000-MAINLINE.                                                            
009100     MOVE ZERO TO CHG-AMOUNT-OUT.                                         
009200     IF CHG-IS-DOCTOR                                                     
009300         PERFORM 100-CALC-DOCTOR-CHARGE THRU 100-EXIT                     
009400     ELSE                                                                 
009500         IF CHG-IS-TECH                                                   
009600             PERFORM 200-CALC-TECH-CHARGE THRU 200-EXIT.                  
009700                                                                          
009800     MOVE ZERO TO RETURN-CD.                                              
009900     GOBACK.                                                              
010000                                                                          
010100 100-CALC-DOCTOR-CHARGE.                                                  
010200     MOVE "N" TO WS-FOUND-SW.                                             
010300     SET WS-SCH-IDX TO 1.                                                 
010400     SEARCH WS-SCHEDULE-ENTRY                                             
010500         AT END                                                           
010600             MOVE "N" TO WS-FOUND-SW                                      
010700             DISPLAY "CLCLCHRG - NOT ON SCHEDULE - "                      
010800                     CHG-CONTROL-DUMP                                     
010900             DISPLAY "CLCLCHRG - SCHED TABLE - "                          
011000                     WS-SCHEDULE-RAW                                      
011100         WHEN WS-SCHEDULE-SPECIALTY (WS-SCH-IDX) =                        
011200                  CHG-SPECIALTY-OR-RATE                                   
011300             MOVE "Y" TO WS-FOUND-SW                                      
011400             COMPUTE CHG-AMOUNT-OUT =                                     
011500                 WS-SCHEDULE-AMOUNT (WS-SCH-IDX).                         
011600 100-EXIT.                                                                
011700     EXIT.                                                                
011800                                                                          
011900 200-CALC-TECH-CHARGE.                                                    
012000     COMPUTE CHG-AMOUNT-OUT = CHG-TECH-RATE.                              
012100 200-EXIT.                                                                
012200     EXIT.                                                                
