000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  STRLTH.                                                     
000400 AUTHOR. JON SAYLES.                                                      
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 01/01/08.                                                  
000700 DATE-COMPILED. 01/01/08.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900******************************************************************        
001000*REMARKS.                                                                 
001100*    TRAILING-BLANK TRIMMED-LENGTH UTILITY.  APPTPROC'S ROTATION          
001200*    LIST NEEDS EACH TECHNICIAN'S "FIRST LAST" DISPLAY NAME BUTTED        
001300*    RIGHT UP AGAINST THE "-->" ARROW WITH NO PADDING, AND                
001400*    APPTLIST NEEDS THE SAME TRICK FOR THE PROVIDER-LOCATION              
001500*    COLUMN ON THE PL REPORT.  SCANS BACKWARD FROM THE END OF THE         
001600*    FIELD SO THE CALLER CAN SUBSTRING TEXT1(1:RETURN-LTH).               
001700*                                                                         
001800*----------------------- CHANGE LOG -----------------------------         
001900* 1990/03/26  RH  0004  ORIGINAL PROGRAM FOR CLNSKED-01 RELEASE.  CT0004  
002000* 1990/03/26  RH  0004  BACKWARD-SCAN VERSION - THIS SHOP'S       CT0004  
002100* 1990/03/26  RH  0004  COMPILER DOES NOT CARRY FUNCTION REVERSE, CT0004  
002200* 1990/03/26  RH  0004  SO WE WALK THE FIELD FROM THE RIGHT WITH  CT0004  
002300* 1990/03/26  RH  0004  A PERFORM VARYING INSTEAD.                CT0004  
002400* 1993/12/01  TO  0061  ADDED HIGH-VALUES/LOW-VALUES TO THE BLANK CT0061  
002500* 1993/12/01  TO  0061  TEST - SOME OF THE ROTATION-LIST WORK     CT0061  
002600* 1993/12/01  TO  0061  FIELDS COME IN WITH BINARY ZEROS PADDED   CT0061  
002700* 1993/12/01  TO  0061  ON THE END, NOT SPACES.                   CT0061  
002800* 1999/04/22  RH  0119  Y2K REVIEW - NO DATE FIELDS IN THIS       CT0119  
002900* 1999/04/22  RH  0119  PROGRAM, NO CHANGE REQUIRED.              CT0119  
003000* 2001/12/10  TO  0148  ADDED THE LAST-BYTE AND CHUNK FAST PATHS  CT0148  
003100* 2001/12/10  TO  0148  SO SHORT ROTATION-LIST NAMES DO NOT PAY   CT0148  
003200* 2001/12/10  TO  0148  FOR A FULL 255-BYTE BACKWARD SCAN.  ALSO  CT0148  
003300* 2001/12/10  TO  0148  ADDED THE HARDCODED WS-DEBUG-SW TRACE.    CT0148  
003400******************************************************************        
003500                                                                          
003600 ENVIRONMENT DIVISION.                                                    
003700 CONFIGURATION SECTION.                                                   
003800 SOURCE-COMPUTER. IBM-390.                                                
003900 OBJECT-COMPUTER. IBM-390.                                                
004000 SPECIAL-NAMES.                                                           
004100     C01 IS TOP-OF-FORM.                                                  
004200                                                                          
004300 DATA DIVISION.                                                           
004400 FILE SECTION.                                                            
004500                                                                          
004600 WORKING-STORAGE SECTION.                                                 
004700 01  MISC-FIELDS.                                                         
004800     05  L            PIC S9(4) COMP.                                     
004900     05  WS-SCAN-IDX  PIC S9(4) COMP.                                     
005000     05  WS-FIELD-LEN PIC S9(4) COMP.                                     
005100     05  WS-DONE-SW   PIC X(01).                                          
005200         88  WS-SCAN-DONE  VALUE "Y".                                     
005300     05  WS-CHUNK-FOUND-SW PIC X(01).                                     
005400         88  WS-CHUNK-FOUND VALUE "Y".                                    
005500     05  FILLER       PIC X(01).                                          
005600 01  WS-DEBUG-SW      PIC X(01) VALUE "N".                                
005700     88  WS-DEBUG-ON  VALUE "Y".                                          
005800*    FLIP WS-DEBUG-SW TO "Y" AND RECOMPILE WHEN TRACKING A BAD            
005900*    RETURN-LTH FROM THE CALLER - NOT A RUNTIME SWITCH.                   
006000                                                                          
006100 LINKAGE SECTION.                                                         
006200 01  TEXT1        PIC X(255).                                             
006300*    LAST-BYTE FAST PATH - MOST CALLERS PASS A FULLY-USED FIELD           
006400*    WITH NO TRAILING PAD AT ALL.                                         
006500 01  TEXT1-LAST-BYTE REDEFINES TEXT1.                                     
006600     05  FILLER          PIC X(254).                                      
006700     05  TEXT1-END-BYTE  PIC X(01).                                       
006800*    5-BYTE CHUNK VIEW - QUICK ALL-BLANK TEST BEFORE WALKING              
006900*    THE FIELD ONE BYTE AT A TIME.                                        
007000 01  TEXT1-CHUNKS REDEFINES TEXT1.                                        
007100     05  TEXT1-CHUNK OCCURS 51 TIMES                                      
007200                     INDEXED BY WS-CHUNK-IDX  PIC X(05).                  
007300 01  RETURN-LTH   PIC S9(4).                                              
007400 01  MISC-TRACE-VIEW REDEFINES MISC-FIELDS PIC X(07).                     
007500 PROCEDURE DIVISION USING TEXT1, RETURN-LTH.                              
007600                                                                          
007700 000-MAINLINE.                                                            
007800     MOVE 0 TO L.                                                         
007900     MOVE ZERO TO RETURN-LTH.                                             
008000     MOVE LENGTH OF TEXT1 TO WS-FIELD-LEN.                                
008100     MOVE "N" TO WS-DONE-SW.                                              
008200                                                                          
008300     IF TEXT1-END-BYTE NOT = SPACE                                        
008400            AND TEXT1-END-BYTE NOT = LOW-VALUES                           
008500            AND TEXT1-END-BYTE NOT = HIGH-VALUES                          
008600         MOVE WS-FIELD-LEN TO L                                           
008700         MOVE "Y" TO WS-DONE-SW.                                          
008800                                                                          
008900     IF NOT WS-SCAN-DONE                                                  
009000         MOVE "N" TO WS-CHUNK-FOUND-SW                                    
009100         SET WS-CHUNK-IDX TO 51                                           
009200         PERFORM 050-CHECK-CHUNK THRU 050-EXIT                            
009300             VARYING WS-CHUNK-IDX FROM 51 BY -1                           
009400             UNTIL WS-CHUNK-IDX < 1 OR WS-CHUNK-FOUND                     
009500         IF NOT WS-CHUNK-FOUND                                            
009600             MOVE 0 TO L                                                  
009700             MOVE "Y" TO WS-DONE-SW.                                      
009800                                                                          
009900     IF WS-DEBUG-ON                                                       
010000         DISPLAY "STRLTH TRACE - " MISC-TRACE-VIEW.                       
010100                                                                          
010200     IF NOT WS-SCAN-DONE                                                  
010300         PERFORM 100-SCAN-BACKWARD THRU 100-EXIT                          
010400             VARYING WS-SCAN-IDX FROM WS-FIELD-LEN BY -1                  
010500             UNTIL WS-SCAN-IDX < 1 OR WS-SCAN-DONE.                       
010600                                                                          
010700     ADD L TO RETURN-LTH.                                                 
010800     GOBACK.                                                              
010900                                                                          
011000 050-CHECK-CHUNK.                                                         
011100     IF TEXT1-CHUNK (WS-CHUNK-IDX) NOT = SPACES                           
011200         MOVE "Y" TO WS-CHUNK-FOUND-SW.                                   
011300 050-EXIT.                                                                
011400     EXIT.                                                                
011500                                                                          
011600 100-SCAN-BACKWARD.                                                       
011700     IF TEXT1 (WS-SCAN-IDX:1) = SPACE OR                                  
011800        TEXT1 (WS-SCAN-IDX:1) = LOW-VALUES OR                             
011900        TEXT1 (WS-SCAN-IDX:1) = HIGH-VALUES                               
012000         CONTINUE                                                         
012100     ELSE                                                                 
012200         MOVE WS-SCAN-IDX TO L                                            
012300         MOVE "Y" TO WS-DONE-SW.                                          
012400 100-EXIT.                                                                
012500     EXIT.                                                                
