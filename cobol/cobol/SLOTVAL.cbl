000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  SLOTVAL.                                                    
000400 AUTHOR. R. HALVERSEN.                                                    
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 03/22/90.                                                  
000700 DATE-COMPILED. 03/22/90.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900******************************************************************        
001000*REMARKS.                                                                 
001100*    TIMESLOT VALIDITY AND CLOCK-FACE DISPLAY.  THE CLINIC RUNS           
001200*    TWELVE HALF-HOUR SLOTS NUMBERED 1-12 - SLOTS 1-6 ARE THE             
001300*    MORNING BLOCK, 9:00 AM THROUGH 11:30 AM, AND SLOTS 7-12 ARE          
001400*    THE AFTERNOON BLOCK, 2:00 PM THROUGH 4:30 PM.  CALLER                
001500*    SUPPLIES A SLOT NUMBER, GETS BACK A YES/NO VALIDITY SWITCH           
001600*    AND AN "H:MM AM/PM" DISPLAY FIELD SUITABLE FOR THE APPTLIST          
001700*    REPORT LINES AND THE APPTPROC ERROR-MESSAGE LINE.                    
001800*                                                                         
001900*----------------------- CHANGE LOG -----------------------------         
002000* 1990/03/22  RH  0001  ORIGINAL PROGRAM FOR CLNSKED-01 RELEASE.  CT0001  
002100* 1990/03/22  RH  0001  SLOT-TO-CLOCK TABLE, SLOTS 1-12.          CT0001  
002200* 1991/08/14  RH  0031  FIXED NOON DISPLAY - SLOT 4 WAS SHOWING   CT0031  
002300* 1991/08/14  RH  0031  "0 PM" INSTEAD OF "12 PM".                CT0031  
002400* 1996/06/03  TO  0098  ADDED SLV-ORDER-KEY OUTPUT SO APPTLIST    CT0098  
002500* 1996/06/03  TO  0098  CAN SORT BY TIME WITHOUT REPEATING THE    CT0098  
002600* 1996/06/03  TO  0098  CLOCK ARITHMETIC IN ITS OWN COMPARES.     CT0098  
002700* 1999/02/17  RH  0114  Y2K REVIEW - NO DATE FIELDS IN THIS       CT0114  
002800* 1999/02/17  RH  0114  PROGRAM, NO CHANGE REQUIRED.              CT0114  
002900* 2001/09/11  TO  0140  BOOKING OFFICE MOVED THE CLINIC TO        CT0140  
003000* 2001/09/11  TO  0140  HALF-HOUR SLOTS - REBUILT THE CLOCK-HOUR  CT0140  
003100* 2001/09/11  TO  0140  AND ADDED A CLOCK-MINUTE TABLE, SLOT      CT0140  
003200* 2001/09/11  TO  0140  DISPLAY NO LONGER HARD-CODES ":00".       CT0140  
003300******************************************************************        
003400                                                                          
003500 ENVIRONMENT DIVISION.                                                    
003600 CONFIGURATION SECTION.                                                   
003700 SOURCE-COMPUTER. IBM-390.                                                
003800 OBJECT-COMPUTER. IBM-390.                                                
003900 SPECIAL-NAMES.                                                           
004000     C01 IS TOP-OF-FORM.                                                  
004100                                                                          
004200 DATA DIVISION.                                                           
004300 FILE SECTION.                                                            
004400                                                                          
004500 WORKING-STORAGE SECTION.                                                 
004600 01  WS-CLOCK-HOUR-TABLE.                                                 
004700     05  FILLER  PIC 9(02) VALUE 09.                                      
004800     05  FILLER  PIC 9(02) VALUE 09.                                      
004900     05  FILLER  PIC 9(02) VALUE 10.                                      
005000     05  FILLER  PIC 9(02) VALUE 10.                                      
005100     05  FILLER  PIC 9(02) VALUE 11.                                      
005200     05  FILLER  PIC 9(02) VALUE 11.                                      
005300     05  FILLER  PIC 9(02) VALUE 02.                                      
005400     05  FILLER  PIC 9(02) VALUE 02.                                      
005500     05  FILLER  PIC 9(02) VALUE 03.                                      
005600     05  FILLER  PIC 9(02) VALUE 03.                                      
005700     05  FILLER  PIC 9(02) VALUE 04.                                      
005800     05  FILLER  PIC 9(02) VALUE 04.                                      
005900 01  WS-CLOCK-TABLE REDEFINES WS-CLOCK-HOUR-TABLE.                        
006000     05  WS-CLOCK-HOUR   PIC 9(02) OCCURS 12 TIMES                        
006100                          INDEXED BY WS-SLOT-IDX.                         
006200                                                                          
006300 01  WS-CLOCK-MINUTE-TABLE.                                               
006400     05  FILLER  PIC X(02) VALUE "00".                                    
006500     05  FILLER  PIC X(02) VALUE "30".                                    
006600     05  FILLER  PIC X(02) VALUE "00".                                    
006700     05  FILLER  PIC X(02) VALUE "30".                                    
006800     05  FILLER  PIC X(02) VALUE "00".                                    
006900     05  FILLER  PIC X(02) VALUE "30".                                    
007000     05  FILLER  PIC X(02) VALUE "00".                                    
007100     05  FILLER  PIC X(02) VALUE "30".                                    
007200     05  FILLER  PIC X(02) VALUE "00".                                    
007300     05  FILLER  PIC X(02) VALUE "30".                                    
007400     05  FILLER  PIC X(02) VALUE "00".                                    
007500     05  FILLER  PIC X(02) VALUE "30".                                    
007600 01  WS-CLOCK-MINUTE-REDEF REDEFINES WS-CLOCK-MINUTE-TABLE.               
007700     05  WS-CLOCK-MINUTE PIC X(02) OCCURS 12 TIMES                        
007800                          INDEXED BY WS-MINUTE-IDX.                       
007900                                                                          
008000 01  WS-AMPM-TABLE.                                                       
008100     05  FILLER  PIC X(02) VALUE "AM".                                    
008200     05  FILLER  PIC X(02) VALUE "AM".                                    
008300     05  FILLER  PIC X(02) VALUE "AM".                                    
008400     05  FILLER  PIC X(02) VALUE "PM".                                    
008500     05  FILLER  PIC X(02) VALUE "PM".                                    
008600     05  FILLER  PIC X(02) VALUE "PM".                                    
008700     05  FILLER  PIC X(02) VALUE "PM".                                    
008800     05  FILLER  PIC X(02) VALUE "PM".                                    
008900     05  FILLER  PIC X(02) VALUE "PM".                                    
009000     05  FILLER  PIC X(02) VALUE "PM".                                    
009100     05  FILLER  PIC X(02) VALUE "PM".                                    
009200     05  FILLER  PIC X(02) VALUE "PM".                                    
009300 01  WS-AMPM-REDEF REDEFINES WS-AMPM-TABLE.                               
009400     05  WS-AMPM-CODE    PIC X(02) OCCURS 12 TIMES                        
009500                          INDEXED BY WS-AMPM-IDX.                         
009600                                                                          
009700 01  WS-MISC-FIELDS.                                                      
009800     05  WS-HOUR-DISPLAY-NUM     PIC 9(02) COMP.                          
009900     05  WS-HOUR-EDIT            PIC Z9.                                  
010000     05  FILLER                  PIC X(01).                               
010100                                                                          
010200 LINKAGE SECTION.                                                         
010300 01  SLV-SLOT-IN                 PIC 9(02).                               
010400 01  SLV-RESULT.                                                          
010500     05  SLV-VALID-SW            PIC X(01).                               
010600         88  SLV-IS-VALID        VALUE "Y".                               
010700         88  SLV-IS-INVALID      VALUE "N".                               
010800     05  SLV-DISPLAY-TIME        PIC X(08).                               
010900     05  SLV-ORDER-KEY           PIC 9(02) COMP.                          
011000                                                                          
011100 PROCEDURE DIVISION USING SLV-SLOT-IN, SLV-RESULT.                        
011200                                                                          
011300 000-MAINLINE.                                                            
011400     MOVE "Y" TO SLV-VALID-SW.                                            
011500     MOVE SPACES TO SLV-DISPLAY-TIME.                                     
011600     MOVE ZERO TO SLV-ORDER-KEY.                                          
011700                                                                          
011800     IF SLV-SLOT-IN < 1 OR SLV-SLOT-IN > 12                               
011900         MOVE "N" TO SLV-VALID-SW                                         
012000         GO TO 000-EXIT.                                                  
012100                                                                          
012200     MOVE SLV-SLOT-IN TO SLV-ORDER-KEY.                                   
012300     PERFORM 100-BUILD-DISPLAY THRU 100-EXIT.                             
012400 000-EXIT.                                                                
012500     GOBACK.                                                              
012600                                                                          
012700 100-BUILD-DISPLAY.                                                       
012800     SET WS-SLOT-IDX TO SLV-SLOT-IN.                                      
012900     SET WS-MINUTE-IDX TO SLV-SLOT-IN.                                    
013000     SET WS-AMPM-IDX TO SLV-SLOT-IN.                                      
013100     MOVE WS-CLOCK-HOUR (WS-SLOT-IDX) TO WS-HOUR-DISPLAY-NUM.             
013200     MOVE WS-HOUR-DISPLAY-NUM TO WS-HOUR-EDIT.                            
013300                                                                          
013400     STRING WS-HOUR-EDIT DELIMITED BY SIZE                                
013500            ":"           DELIMITED BY SIZE                               
013600            WS-CLOCK-MINUTE (WS-MINUTE-IDX) DELIMITED BY SIZE             
013700            " "           DELIMITED BY SIZE                               
013800            WS-AMPM-CODE (WS-AMPM-IDX) DELIMITED BY SIZE                  
013900            INTO SLV-DISPLAY-TIME.                                        
014000 100-EXIT.                                                                
014100     EXIT.                                                                
