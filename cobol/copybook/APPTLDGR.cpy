000100******************************************************************        
000200* APPTLDGR  -  APPOINTMENT LEDGER ENTRY LAYOUT                  *         
000300*                                                                *        
000400* ONE ENTRY PER BOOKED OFFICE OR IMAGING APPOINTMENT.  BUILT BY *         
000500* APPTPROC WHEN A D OR T TRANSACTION IS ACCEPTED, UPDATED IN    *         
000600* PLACE BY R (SLOT ONLY), REMOVED BY C.  THE SAME LAYOUT IS THE *         
000700* PRINT ECHO LINE USED BY APPTLIST FOR ALL SEVEN REPORTS.       *         
000800*                                                                *        
000900* COPY THIS MEMBER REPLACING THE LEDG- PREFIX WITH THE CALLING  *         
001000* PROGRAM'S OWN TABLE PREFIX (APPTPROC USES LT-, APPTLIST USES  *         
001100* LK- ON ITS LINKAGE COPY) - SEE APPTPROC PARAGRAPH 050 AND ITS *         
001200* LEDGER-TABLE DECLARATION, AND APPTLIST'S LK-LEDGER-TABLE.     *         
001300*                                                                *        
001400* 1990/03/14  R.HALVERSEN  ORIGINAL COPY MEMBER FOR CLNSKED-01  *         
001500* 1995/11/02  T.OKONKWO    ADDED LEDG-RECORD-TYPE SO APPTLIST   *         
001600*                          CAN TELL OFFICE FROM IMAGING WITHOUT *         
001700*                          RE-TESTING LEDG-PROV-KIND EVERYWHERE *         
001800* 2001/11/02  TO   0145   REBUILT AS A REPLACING-STYLE MEMBER - * CT0145  
001900*                         APPTPROC AND APPTLIST NOW COPY THIS   *         
002000*                         DIRECTLY INSTEAD OF CARRYING THEIR    *         
002100*                         OWN HAND-KEYED COPIES OF THE LAYOUT.  *         
002200******************************************************************        
002300 01  LEDGER-ENTRY.                                                        
002400     05  LEDG-APPT-DATE              PIC X(10).                           
002500     05  LEDG-APPT-DATE-PARTS REDEFINES LEDG-APPT-DATE.                   
002600         10  LEDG-APPT-MM            PIC 9(02).                           
002700         10  FILLER                  PIC X(01).                           
002800         10  LEDG-APPT-DD            PIC 9(02).                           
002900         10  FILLER                  PIC X(01).                           
003000         10  LEDG-APPT-YYYY          PIC 9(04).                           
003100     05  LEDG-SLOT-INDEX             PIC 9(02).                           
003200     05  LEDG-PAT-FIRST-NAME         PIC X(15).                           
003300     05  LEDG-PAT-LAST-NAME          PIC X(15).                           
003400     05  LEDG-PAT-DOB                PIC X(10).                           
003500     05  LEDG-PAT-DOB-PARTS REDEFINES LEDG-PAT-DOB.                       
003600         10  LEDG-PAT-DOB-MM         PIC 9(02).                           
003700         10  FILLER                  PIC X(01).                           
003800         10  LEDG-PAT-DOB-DD         PIC 9(02).                           
003900         10  FILLER                  PIC X(01).                           
004000         10  LEDG-PAT-DOB-YYYY       PIC 9(04).                           
004100     05  LEDG-PROV-KIND              PIC X(01).                           
004200         88  LEDG-PROV-IS-DOCTOR     VALUE "D".                           
004300         88  LEDG-PROV-IS-TECH       VALUE "T".                           
004400     05  LEDG-PROV-FIRST-NAME        PIC X(15).                           
004500     05  LEDG-PROV-LAST-NAME         PIC X(15).                           
004600     05  LEDG-PROV-DOB               PIC X(10).                           
004700     05  LEDG-PROV-LOCATION          PIC X(11).                           
004800     05  LEDG-PROV-SPECIALTY         PIC X(12).                           
004900     05  LEDG-PROV-NPI               PIC X(10).                           
005000     05  LEDG-PROV-RATE              PIC 9(05).                           
005100     05  LEDG-IMAGING-ROOM           PIC X(10).                           
005200     05  LEDG-RECORD-TYPE            PIC X(01).                           
005300         88  LEDG-IS-OFFICE          VALUE "O".                           
005400         88  LEDG-IS-IMAGING         VALUE "I".                           
005500     05  FILLER                      PIC X(20).                           
