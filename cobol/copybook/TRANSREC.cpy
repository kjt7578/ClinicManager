000100******************************************************************        
000200* TRANSREC  -  TRANSACTION COMMAND RECORD LAYOUT                *         
000300*                                                                *        
000400* ONE LINE OF THE TRANSACTIONS-FILE, ALREADY BROKEN OUT BY      *         
000500* APPTPROC PARAGRAPH 150-PARSE-TRANSACTION.  D/T/C/R CARRY ALL  *         
000600* SEVEN TOKENS, THE PA/PP/PL/PO/PI/PS/PC/Q COMMANDS CARRY ONLY  *         
000700* TXN-CODE.                                                     *         
000800*                                                                *        
000900* 1990/03/21  R.HALVERSEN  ORIGINAL COPY MEMBER FOR CLNSKED-01  *         
001000* 1996/02/09  T.OKONKWO    ADDED TXN-NEW-SLOT-R REDEFINES FOR   *         
001100*                          THE R (RESCHEDULE) COMMAND'S 7TH     *         
001200*                          TOKEN                                *         
001300* 2001/06/04  T.OKONKWO    ADDED TXN-DATE-PARTS/TXN-DOB-PARTS   *         
001400*                          REDEFINES SO APPTPROC CAN HAND       *         
001500*                          NUMERIC MM/DD/YYYY STRAIGHT TO       *         
001600*                          DATEVAL WITHOUT A SEPARATE UNSTRING  *         
001700******************************************************************        
001800 01  TRANS-RECORD.                                                        
001900     05  TXN-RAW-LINE                PIC X(80).                           
002000     05  TXN-CODE                    PIC X(02).                           
002100     05  TXN-DATE                    PIC X(10).                           
002200     05  TXN-DATE-PARTS REDEFINES TXN-DATE.                               
002300         10  TXN-DATE-MM             PIC 9(02).                           
002400         10  FILLER                  PIC X(01).                           
002500         10  TXN-DATE-DD             PIC 9(02).                           
002600         10  FILLER                  PIC X(01).                           
002700         10  TXN-DATE-YYYY           PIC 9(04).                           
002800     05  TXN-SLOT-TEXT               PIC X(02).                           
002900     05  TXN-SLOT-NUM REDEFINES TXN-SLOT-TEXT PIC 9(02).                  
003000     05  TXN-FIRST-NAME              PIC X(15).                           
003100     05  TXN-LAST-NAME               PIC X(15).                           
003200     05  TXN-DOB                     PIC X(10).                           
003300     05  TXN-DOB-PARTS REDEFINES TXN-DOB.                                 
003400         10  TXN-DOB-MM              PIC 9(02).                           
003500         10  FILLER                  PIC X(01).                           
003600         10  TXN-DOB-DD              PIC 9(02).                           
003700         10  FILLER                  PIC X(01).                           
003800         10  TXN-DOB-YYYY            PIC 9(04).                           
003900     05  TXN-LAST-FIELD              PIC X(12).                           
004000     05  TXN-NEW-SLOT-R REDEFINES TXN-LAST-FIELD.                         
004100         10  TXN-NEW-SLOT-NUM        PIC 9(02).                           
004200         10  FILLER                  PIC X(10).                           
004300     05  TXN-TOKEN-COUNT             PIC 9(02) COMP.                      
004400     05  FILLER                      PIC X(10).                           
