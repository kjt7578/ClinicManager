000100******************************************************************        
000200* PROVIDER  -  PROVIDER MASTER RECORD LAYOUT                    *         
000300*                                                                *        
000400* ONE ENTRY PER LINE OF THE PROVIDERS-FILE (DOCTORS AND         *         
000500* IMAGING TECHNICIANS).  TOKENS ON THE INPUT LINE ARE BLANK-    *         
000600* DELIMITED - SEE APPTPROC PARAGRAPH 050-LOAD-PROVIDER-TABLE.   *         
000700*                                                                *        
000800* COPY THIS MEMBER REPLACING THE PROV- PREFIX WITH THE CALLING  *         
000900* PROGRAM'S OWN TABLE PREFIX (APPTPROC USES PT- ON ITS          *         
001000* PROVIDER-TABLE) - THE 01-LEVEL HEADER LINE DROPS OUT ON THE   *         
001100* REPLACE SO THE MEMBER NESTS DIRECTLY UNDER THE CALLER'S OWN   *         
001200* OCCURS ENTRY.                                                 *         
001300*                                                                *        
001400* 1990/03/14  R.HALVERSEN  ORIGINAL COPY MEMBER FOR CLNSKED-01  *         
001500* 1994/07/19  T.OKONKWO    ADDED PROV-DOB-PARTS REDEFINES SO    *         
001600*                          DATEVAL CAN BE HANDED NUMERIC        *         
001700*                          MM/DD/YYYY SUBFIELDS DIRECTLY        *         
001800* 1999/01/06  R.HALVERSEN  Y2K - CONFIRMED PROV-DOB-YYYY IS     *         
001900*                          ALREADY FULL 4-DIGIT CENTURY, NO     *         
002000*                          WINDOWING LOGIC NEEDED HERE          *         
002100* 2001/11/02  TO   0145   REBUILT AS A REPLACING-STYLE MEMBER - * CT0145  
002200*                         APPTPROC NOW COPIES THIS DIRECTLY     *         
002300*                         INSTEAD OF CARRYING ITS OWN HAND-     *         
002400*                         KEYED COPY OF THE LAYOUT.             *         
002500******************************************************************        
002600 01  PROV-TABLE-ENTRY.                                                    
002700     05  PROV-TYPE                   PIC X(01).                           
002800         88  PROV-IS-DOCTOR          VALUE "D".                           
002900         88  PROV-IS-TECHNICIAN      VALUE "T".                           
003000         88  PROV-TYPE-IS-VALID      VALUES ARE "D" "T".                  
003100     05  PROV-FIRST-NAME             PIC X(15).                           
003200     05  PROV-LAST-NAME              PIC X(15).                           
003300     05  PROV-DOB                    PIC X(10).                           
003400     05  PROV-DOB-PARTS REDEFINES PROV-DOB.                               
003500         10  PROV-DOB-MM             PIC 9(02).                           
003600         10  FILLER                  PIC X(01).                           
003700         10  PROV-DOB-DD             PIC 9(02).                           
003800         10  FILLER                  PIC X(01).                           
003900         10  PROV-DOB-YYYY           PIC 9(04).                           
004000     05  PROV-LOCATION               PIC X(11).                           
004100     05  PROV-SPECIALTY-OR-RATE      PIC X(12).                           
004200     05  PROV-RATE-PARTS REDEFINES PROV-SPECIALTY-OR-RATE.                
004300         10  PROV-RATE               PIC 9(05).                           
004400         10  FILLER                  PIC X(07).                           
004500     05  PROV-NPI                    PIC X(10).                           
004600     05  PROV-NPI-NUM REDEFINES PROV-NPI PIC 9(10).                       
004700     05  FILLER                      PIC X(15).                           
