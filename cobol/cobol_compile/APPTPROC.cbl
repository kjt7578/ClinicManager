000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  APPTPROC.                                                   
000400 AUTHOR. R. HALVERSEN.                                                    
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 03/28/90.                                                  
000700 DATE-COMPILED. 03/28/90.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900******************************************************************        
001000*REMARKS.                                                                 
001100*    CLNSKED-01 MAIN BATCH DRIVER.  LOADS THE PROVIDER MASTER,            
001200*    BUILDS THE TECHNICIAN ROTATION LIST, THEN WALKS THE COMMAND          
001300*    STREAM BOOKING/CANCELING/RESCHEDULING OFFICE AND IMAGING             
001400*    APPOINTMENTS AGAINST AN IN-STORAGE LEDGER UNTIL THE Q                
001500*    COMMAND.  REPORT-CODE COMMANDS (PA/PP/PL/PO/PI/PS/PC) ARE            
001600*    HANDED TO APPTLIST, WHICH SORTS AND FORMATS THE LEDGER AND           
001700*    HANDS BACK PRINT LINES FOR US TO WRITE.                              
001800*                                                                         
001900*----------------------- CHANGE LOG -----------------------------         
002000* 1990/03/28  RH  0003  ORIGINAL PROGRAM FOR CLNSKED-01 RELEASE - CT0003  
002100* 1990/03/28  RH  0003  PROVIDER LOAD, ROTATION LIST, D/T/C/R     CT0003  
002200* 1990/03/28  RH  0003  TRANSACTIONS.                             CT0003  
002300* 1990/05/20  RH  0021  ADDED SIX REPORT CODES (PA/PP/PL/PO/PI/PC)CT0021  
002400* 1990/05/20  RH  0021  VIA NEW CALL TO APPTLIST.                 CT0021  
002500* 1991/02/14  RH  0027  ADDED PS BILLING STATEMENT, LEDGER-CLEAR  CT0027  
002600* 1991/02/14  RH  0027  ON COMPLETION PER BILLING OFFICE REQUEST. CT0027  
002700* 1992/10/05  TO  0048  CLCLCHRG NOW ALSO USED HERE TO STAMP THE  CT0048  
002800* 1992/10/05  TO  0048  CHARGE ON THE LEDGER AT BOOKING TIME.     CT0048  
002900* 1994/07/19  TO  0076  DOB REDEFINES ADDED TO PROVIDER.CPY -     CT0076  
003000* 1994/07/19  TO  0076  NO CHANGE NEEDED HERE, NOTED FOR THE FILE.CT0076  
003100* 1996/02/09  TO  0092  TXN-NEW-SLOT-R REDEFINES ADDED FOR R      CT0092  
003200* 1996/02/09  TO  0092  COMMAND, PARSE LOGIC UPDATED IN           CT0092  
003300* 1996/02/09  TO  0092  350-PROCESS-RESCHEDULE.                   CT0092  
003400* 1998/11/30  RH  0110  Y2K - WINDOWED THE ACCEPT-FROM-DATE       CT0110  
003500* 1998/11/30  RH  0110  2-DIGIT YEAR IN 000-HOUSEKEEPING; YY < 50 CT0110  
003600* 1998/11/30  RH  0110  WINDOWS TO 20YY, ELSE 19YY.               CT0110  
003700* 2001/06/04  TO  0133  REASON-TEXT WORDING SYNCED WITH DATEVAL   CT0133  
003800* 2001/06/04  TO  0133  0133 CHANGE.                              CT0133  
003900* 2001/09/11  TO  0141  DUPLICATE/CANCEL/RESCHEDULE/DOCTOR-BUSY   CT0141  
004000* 2001/09/11  TO  0141  NAME COMPARES NOW CASE-INSENSITIVE PER    CT0141  
004100* 2001/09/11  TO  0141  BILLING OFFICE COMPLAINT - "smith" AND    CT0141  
004200* 2001/09/11  TO  0141  "SMITH" WERE BOOKING AS TWO PATIENTS.     CT0141  
004300* 2001/11/02  TO  0145  MOVED THE PER-VISIT CHARGE CALCULATION    CT0145  
004400* 2001/11/02  TO  0145  OUT OF BOOKING (SEE 0048) AND INTO        CT0145  
004500* 2001/11/02  TO  0145  APPTLIST'S PS/PC REPORT LOGIC - THE       CT0145  
004600* 2001/11/02  TO  0145  LEDGER NO LONGER CARRIES A STORED DOLLAR  CT0145  
004700* 2001/11/02  TO  0145  AMOUNT PER ENTRY, WS-CHARGE-AREA REMOVED. CT0145  
004800* 2001/12/10  TO  0148  PROVIDER-TABLE AND LEDGER-TABLE NOW COPY  CT0148  
004900* 2001/12/10  TO  0148  THE PROVIDER AND APPTLDGR MEMBERS (WITH   CT0148  
005000* 2001/12/10  TO  0148  PREFIX REPLACING) INSTEAD OF CARRYING A   CT0148  
005100* 2001/12/10  TO  0148  SECOND HAND-KEYED COPY OF EACH LAYOUT -   CT0148  
005200* 2001/12/10  TO  0148  AUDITOR FLAGGED THE DRIFT RISK.           CT0148  
005300* 2001/12/19  TO  0154  300/350 NOW CALL DATEVAL/SLOTVAL ON ALL   CT0154  
005400* 2001/12/19  TO  0154  FOUR FIELDS (DATE, OLD SLOT, DOB, NEW     CT0154  
005500* 2001/12/19  TO  0154  SLOT) BEFORE TOUCHING LT-SLOT-INDEX -     CT0154  
005600* 2001/12/19  TO  0154  QA CAUGHT A BAD NEW SLOT NUMBER GETTING   CT0154  
005700* 2001/12/19  TO  0154  WRITTEN TO THE LEDGER UNCHECKED.  300'S   CT0154  
005800* 2001/12/19  TO  0154  CANCEL MESSAGES NOW SHOW THE VALIDATED    CT0154  
005900* 2001/12/19  TO  0154  TIME SLOT WITH THE STANDARD " - " TAG ON  CT0154  
006000* 2001/12/19  TO  0154  BOTH THE FOUND AND NOT-FOUND LINE, SAME   CT0154  
006100* 2001/12/19  TO  0154  AS BOOKING.  264 NOW ALSO CHECKS THE      CT0154  
006200* 2001/12/19  TO  0154  IMAGING ROOM ITSELF, NOT JUST DATE/SLOT - CT0154  
006300* 2001/12/19  TO  0154  A CATSCAN AND AN XRAY AT THE SAME SLOT    CT0154  
006400* 2001/12/19  TO  0154  WERE WRONGLY BLOCKING EACH OTHER'S TECH.  CT0154  
006500******************************************************************        
006600                                                                          
006700 ENVIRONMENT DIVISION.                                                    
006800 CONFIGURATION SECTION.                                                   
006900 SOURCE-COMPUTER. IBM-390.                                                
007000 OBJECT-COMPUTER. IBM-390.                                                
007100 SPECIAL-NAMES.                                                           
007200     C01 IS TOP-OF-FORM.                                                  
007300                                                                          
007400 INPUT-OUTPUT SECTION.                                                    
007500 FILE-CONTROL.                                                            
007600     SELECT PROVIDERS-FILE                                                
007700     ASSIGN TO UT-S-PROVIDR                                               
007800       ORGANIZATION IS LINE SEQUENTIAL                                    
007900       FILE STATUS IS PROV-FCODE.                                         
008000                                                                          
008100     SELECT TRANSACTIONS-FILE                                             
008200     ASSIGN TO UT-S-CLNTRAN                                               
008300       ORGANIZATION IS LINE SEQUENTIAL                                    
008400       FILE STATUS IS TXN-FCODE.                                          
008500                                                                          
008600     SELECT SYSOUT                                                        
008700     ASSIGN TO UT-S-SYSOUT                                                
008800       ORGANIZATION IS LINE SEQUENTIAL                                    
008900       FILE STATUS IS SYSOUT-FCODE.                                       
009000                                                                          
009100 DATA DIVISION.                                                           
009200 FILE SECTION.                                                            
009300                                                                          
009400 FD  PROVIDERS-FILE                                                       
009500     RECORDING MODE IS F                                                  
009600     LABEL RECORDS ARE STANDARD                                           
009700     DATA RECORD IS PROVIDERS-REC.                                        
009800 01  PROVIDERS-REC               PIC X(80).                               
009900                                                                          
010000 FD  TRANSACTIONS-FILE                                                    
010100     RECORDING MODE IS F                                                  
010200     LABEL RECORDS ARE STANDARD                                           
010300     DATA RECORD IS TRANSACTIONS-REC.                                     
010400 01  TRANSACTIONS-REC            PIC X(80).                               
010500                                                                          
010600 FD  SYSOUT                                                               
010700     RECORDING MODE IS F                                                  
010800     LABEL RECORDS ARE STANDARD                                           
010900     DATA RECORD IS SYSOUT-REC.                                           
011000 01  SYSOUT-REC                  PIC X(80).                               
011100                                                                          
011200 WORKING-STORAGE SECTION.                                                 
011300 01  PARA-NAME                   PIC X(24) VALUE SPACES.                  
011400                                                                          
011500 01  FILE-STATUS-CODES.                                                   
011600     05  PROV-FCODE               PIC X(02).                              
011700         88  PROV-FILE-OK         VALUE "00".                             
011800         88  PROV-FILE-EOF        VALUE "10".                             
011900     05  TXN-FCODE                PIC X(02).                              
012000         88  TXN-FILE-OK          VALUE "00".                             
012100         88  TXN-FILE-EOF         VALUE "10".                             
012200     05  SYSOUT-FCODE             PIC X(02).                              
012300         88  SYSOUT-FILE-OK       VALUE "00".                             
012400     05  FILLER                   PIC X(01).                              
012500                                                                          
012600 01  WS-SWITCHES.                                                         
012700     05  WS-PROV-OPEN-SW          PIC X(01) VALUE "Y".                    
012800         88  WS-PROV-FILE-MISSING VALUE "N".                              
012900     05  WS-PROV-EOF-SW           PIC X(01).                              
013000         88  WS-PROV-AT-EOF       VALUE "Y".                              
013100     05  WS-TXN-DONE-SW           PIC X(01).                              
013200         88  WS-TXN-IS-DONE       VALUE "Y".                              
013300     05  WS-VALID-SW              PIC X(01).                              
013400         88  WS-CMD-IS-VALID      VALUE "Y".                              
013500     05  WS-BUSY-SW               PIC X(01).                              
013600         88  WS-DOCTOR-IS-BUSY    VALUE "Y".                              
013700     05  FILLER                   PIC X(01).                              
013800                                                                          
013900*    STAND-ALONE SWITCHES, KEPT AT 77-LEVEL PER SHOP HABIT (SEE           
014000*    PATSRCH MORE-PATSORT-SW / MORE-EQUIPMENT-SW).                        
014100 77  WS-FOUND-SW                  PIC X(01).                              
014200     88  WS-ITEM-FOUND            VALUE "Y".                              
014300 77  WS-DUP-SW                    PIC X(01).                              
014400     88  WS-IS-DUPLICATE          VALUE "Y".                              
014500                                                                          
014600 01  WS-COUNTERS.                                                         
014700     05  PT-COUNT                 PIC 9(03) COMP.                         
014800     05  TT-COUNT                 PIC 9(03) COMP.                         
014900     05  LT-COUNT                 PIC 9(03) COMP.                         
015000     05  WS-SORT-I                PIC 9(03) COMP.                         
015100     05  WS-SORT-J                PIC 9(03) COMP.                         
015200     05  WS-SORT-LIMIT            PIC 9(03) COMP.                         
015300     05  WS-SCAN-SUB              PIC 9(03) COMP.                         
015400     05  WS-ROTATE-PTR            PIC 9(03) COMP VALUE 1.                 
015500     05  WS-ROTATE-TRIES          PIC 9(03) COMP.                         
015600     05  WS-CAND-IDX              PIC 9(03) COMP.                         
015700     05  WS-PARSE-CNT             PIC 9(02) COMP.                         
015800     05  WS-RPT-LINE-SUB          PIC 9(03) COMP.                         
015900     05  FILLER                   PIC X(01).                              
016000                                                                          
016100 01  WS-TODAY-DATE.                                                       
016200     05  WS-TODAY-CENTURY         PIC 9(02) COMP.                         
016300     05  WS-TODAY-YY              PIC 9(02) COMP.                         
016400     05  WS-TODAY-MM              PIC 9(02) COMP.                         
016500     05  WS-TODAY-DD              PIC 9(02) COMP.                         
016600     05  WS-TODAY-YYYY            PIC 9(04) COMP.                         
016700     05  FILLER                   PIC X(01).                              
016800 01  WS-SYS-DATE-IN               PIC 9(06).                              
016900 01  WS-SYS-DATE-PARTS REDEFINES WS-SYS-DATE-IN.                          
017000     05  WS-SYS-YY                PIC 9(02).                              
017100     05  WS-SYS-MM                PIC 9(02).                              
017200     05  WS-SYS-DD                PIC 9(02).                              
017300                                                                          
017400*---------------------------------------------------------------*         
017500* PROVIDER MASTER TABLE - HOLDS ALL PROVIDERS, DOCTORS AND      *         
017600* TECHNICIANS, SORTED BY LAST NAME ASCENDING BY 070.            *         
017700*---------------------------------------------------------------*         
017800 01  PROVIDER-TABLE.                                                      
017900     02  PT-ENTRY OCCURS 50 TIMES INDEXED BY PT-IDX.                      
018000         COPY PROVIDER REPLACING ==01  PROV-TABLE-ENTRY.== BY ====        
018100                                  ==PROV-== BY ==PT-==.                   
018200                                                                          
018300*---------------------------------------------------------------*         
018400* TECHNICIAN ROTATION TABLE - BUILT IN REVERSE LOAD ORDER BY    *         
018500* 060, NEVER RE-SORTED.  THE ROUND-ROBIN POINTER INDEXES THIS   *         
018600* TABLE, NOT PROVIDER-TABLE.                                    *         
018700*---------------------------------------------------------------*         
018800 01  TECH-TABLE.                                                          
018900     05  TT-ENTRY OCCURS 50 TIMES INDEXED BY TT-IDX.                      
019000         10  TT-FIRST-NAME            PIC X(15).                          
019100         10  TT-LAST-NAME             PIC X(15).                          
019200         10  TT-DOB                   PIC X(10).                          
019300         10  TT-LOCATION              PIC X(11).                          
019400         10  TT-RATE                  PIC 9(05).                          
019500         10  FILLER                   PIC X(15).                          
019600                                                                          
019700*---------------------------------------------------------------*         
019800* PER-SLOT ASSIGNMENT MATRIX - 12 VALID SLOTS BY TECHNICIAN.    *         
019900* COBOL SIZES THIS TO THE VALID 1-12 RANGE, NOT THE ORIGINAL    *         
020000* SIXTEEN-ROW OVER-ALLOCATION.                                  *         
020100*---------------------------------------------------------------*         
020200 01  ASSIGN-MATRIX.                                                       
020300     05  AM-SLOT OCCURS 12 TIMES INDEXED BY AM-SLOT-IDX.                  
020400         10  AM-TECH-FLAG PIC X(01) OCCURS 50 TIMES                       
020500                           INDEXED BY AM-TECH-IDX.                        
020600             88  AM-IS-ASSIGNED       VALUE "Y".                          
020700                                                                          
020800*---------------------------------------------------------------*         
020900* APPOINTMENT LEDGER TABLE - ONE ENTRY PER BOOKED APPOINTMENT.  *         
021000*---------------------------------------------------------------*         
021100 01  LEDGER-TABLE.                                                        
021200     02  LT-ENTRY OCCURS 300 TIMES INDEXED BY LT-IDX.                     
021300         COPY APPTLDGR REPLACING ==01  LEDGER-ENTRY.== BY ====            
021400                                  ==LEDG-== BY ==LT-==.                   
021500 01  WS-PT-HOLD-ENTRY                 PIC X(89).                          
021600                                                                          
021700*---------------------------------------------------------------*         
021800* TRANSACTION PARSE AREA                                        *         
021900*---------------------------------------------------------------*         
022000 01  WS-TXN-LINE                      PIC X(80).                          
022100 COPY TRANSREC.                                                           
022200                                                                          
022300 01  WS-MSG-AREA.                                                         
022400     05  WS-MSG-LINE                  PIC X(80).                          
022500     05  WS-REASON                    PIC X(40).                          
022600     05  WS-NPI-EDIT                  PIC X(10).                          
022700     05  WS-SERVICE-UPPER             PIC X(12).                          
022800     05  FILLER                   PIC X(01).                              
022900                                                                          
023000*---------------------------------------------------------------*         
023100* DATEVAL / SLOTVAL LINKAGE WORK AREAS                          *         
023200*---------------------------------------------------------------*         
023300 01  WS-DTV-CONTROL                   PIC X(03).                          
023400 01  WS-DTV-DATE-IN.                                                      
023500     05  WS-DTV-MM                    PIC 9(02).                          
023600     05  WS-DTV-DD                    PIC 9(02).                          
023700     05  WS-DTV-YYYY                  PIC 9(04).                          
023800 01  WS-DTV-TODAY-IN.                                                     
023900     05  WS-DTV-TODAY-MM              PIC 9(02).                          
024000     05  WS-DTV-TODAY-DD              PIC 9(02).                          
024100     05  WS-DTV-TODAY-YYYY            PIC 9(04).                          
024200 01  WS-DTV-RESULT.                                                       
024300     05  WS-DTV-VALID-SW              PIC X(01).                          
024400         88  WS-DTV-IS-VALID          VALUE "Y".                          
024500     05  WS-DTV-REASON                PIC X(40).                          
024600                                                                          
024700 01  WS-SLV-SLOT-IN                   PIC 9(02).                          
024800 01  WS-SLV-RESULT.                                                       
024900     05  WS-SLV-VALID-SW              PIC X(01).                          
025000         88  WS-SLV-IS-VALID          VALUE "Y".                          
025100     05  WS-SLV-DISPLAY-TIME          PIC X(08).                          
025200     05  WS-SLV-ORDER-KEY             PIC 9(02) COMP.                     
025300                                                                          
025400*---------------------------------------------------------------*         
025500* NPI / IMAGING-SERVICE WORK AREAS                              *         
025600*---------------------------------------------------------------*         
025700 01  WS-NPI-NUMERIC                   PIC 9(10).                          
025800 01  WS-NPI-NUMERIC-R REDEFINES WS-NPI-NUMERIC PIC X(10).                 
025900                                                                          
026000*---------------------------------------------------------------*         
026100* CASE-INSENSITIVE NAME-MATCH WORK AREA - THE BOOKING OFFICE    *         
026200* TREATS "mary SMITH" AND "Mary Smith" AS THE SAME PATIENT, BUT *         
026300* THE LEDGER AND REPORTS KEEP WHATEVER CASE WAS TYPED, SO WE    *         
026400* UPPERCASE INTO SCRATCH FIELDS FOR THE COMPARE ONLY.           *         
026500*---------------------------------------------------------------*         
026600 01  WS-UC-WORK                       PIC X(15).                          
026700 01  WS-TXN-FIRST-UC                  PIC X(15).                          
026800 01  WS-TXN-LAST-UC                   PIC X(15).                          
026900 01  WS-CMP-FIRST-UC                  PIC X(15).                          
027000 01  WS-CMP-LAST-UC                   PIC X(15).                          
027100 01  WS-CMP-FIRST-UC2                 PIC X(15).                          
027200 01  WS-CMP-LAST-UC2                  PIC X(15).                          
027300                                                                          
027400*---------------------------------------------------------------*         
027500* APPTLIST LINKAGE WORK AREAS                                   *         
027600*---------------------------------------------------------------*         
027700 01  WS-LK-REPORT-CODE                PIC X(02).                          
027800 01  WS-LK-REPORT-LINES.                                                  
027900     05  WS-LK-LINE OCCURS 305 TIMES  PIC X(80).                          
028000 01  WS-LK-LINE-COUNT                 PIC 9(03) COMP.                     
028100 01  WS-LK-RETURN-CD                  PIC 9(04) COMP.                     
028200                                                                          
028300 01  STRLTH-TEXT                      PIC X(255).                         
028400 01  STRLTH-LEN                       PIC S9(04).                         
028500                                                                          
028600 PROCEDURE DIVISION.                                                      
028700 000-HOUSEKEEPING.                                                        
028800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
028900     DISPLAY "******** BEGIN JOB CLNSKED-01 ********".                    
029000     ACCEPT WS-SYS-DATE-IN FROM DATE.                                     
029100*    Y2K WINDOW - THIS SHOP DECIDED YY < 50 MEANS 20YY, ELSE 19YY.        
029200     IF WS-SYS-YY < 50                                                    
029300         MOVE 20 TO WS-TODAY-CENTURY                                      
029400     ELSE                                                                 
029500         MOVE 19 TO WS-TODAY-CENTURY.                                     
029600     COMPUTE WS-TODAY-YYYY = WS-TODAY-CENTURY * 100 + WS-SYS-YY.          
029700     MOVE WS-SYS-MM TO WS-TODAY-MM.                                       
029800     MOVE WS-SYS-DD TO WS-TODAY-DD.                                       
029900                                                                          
030000     MOVE "Y" TO WS-PROV-OPEN-SW.                                         
030100     MOVE ZERO TO PT-COUNT, TT-COUNT, LT-COUNT.                           
030200                                                                          
030300     OPEN INPUT PROVIDERS-FILE.                                           
030400     IF NOT PROV-FILE-OK                                                  
030500         MOVE "N" TO WS-PROV-OPEN-SW                                      
030600         OPEN OUTPUT SYSOUT                                               
030700         PERFORM 090-PROVFILE-NOT-FOUND THRU 090-EXIT                     
030800         GO TO 040-CONTINUE.                                              
030900                                                                          
031000     OPEN OUTPUT SYSOUT.                                                  
031100                                                                          
031200     MOVE "N" TO WS-PROV-EOF-SW.                                          
031300     PERFORM 050-LOAD-PROVIDER-TABLE THRU 050-EXIT                        
031400             UNTIL WS-PROV-AT-EOF.                                        
031500                                                                          
031600     PERFORM 060-BUILD-ROTATION-LIST THRU 060-EXIT.                       
031700     PERFORM 070-SORT-PROVIDER-TABLE THRU 070-EXIT.                       
031800     PERFORM 080-PRINT-PROVIDER-REPORT THRU 080-EXIT.                     
031900                                                                          
032000     CLOSE PROVIDERS-FILE.                                                
032100                                                                          
032200 040-CONTINUE.                                                            
032300     OPEN INPUT TRANSACTIONS-FILE.                                        
032400     IF NOT TXN-FILE-OK                                                   
032500         MOVE "TRANSACTIONS-FILE cannot be found." TO SYSOUT-REC          
032600         WRITE SYSOUT-REC                                                 
032700         DISPLAY "TRANSACTIONS-FILE CANNOT BE FOUND" UPON CONSOLE         
032800         GO TO 900-CLEANUP.                                               
032900                                                                          
033000     MOVE "N" TO WS-TXN-DONE-SW.                                          
033100     PERFORM 100-MAINLINE THRU 100-EXIT                                   
033200             UNTIL WS-TXN-IS-DONE.                                        
033300                                                                          
033400     CLOSE TRANSACTIONS-FILE.                                             
033500     GO TO 900-CLEANUP.                                                   
033600                                                                          
033700 090-PROVFILE-NOT-FOUND.                                                  
033800     MOVE "090-PROVFILE-NOT-FOUND" TO PARA-NAME.                          
033900     MOVE "PROVIDERS-FILE cannot be found." TO SYSOUT-REC.                
034000     WRITE SYSOUT-REC.                                                    
034100 090-EXIT.                                                                
034200     EXIT.                                                                
034300                                                                          
034400*---------------------------------------------------------------*         
034500* 050 - LOAD PROVIDER MASTER, ONE LINE = ONE PROVIDER            *        
034600*---------------------------------------------------------------*         
034700 050-LOAD-PROVIDER-TABLE.                                                 
034800     MOVE "050-LOAD-PROVIDER-TABLE" TO PARA-NAME.                         
034900     READ PROVIDERS-FILE INTO PROVIDERS-REC                               
035000         AT END                                                           
035100             MOVE "Y" TO WS-PROV-EOF-SW                                   
035200             GO TO 050-EXIT                                               
035300     END-READ.                                                            
035400                                                                          
035500     IF PROVIDERS-REC = SPACES                                            
035600         GO TO 050-EXIT.                                                  
035700                                                                          
035800     IF PT-COUNT = 50                                                     
035900         GO TO 050-EXIT.                                                  
036000                                                                          
036100     ADD 1 TO PT-COUNT.                                                   
036200     SET PT-IDX TO PT-COUNT.                                              
036300     MOVE SPACES TO PT-ENTRY (PT-IDX).                                    
036400                                                                          
036500     UNSTRING PROVIDERS-REC DELIMITED BY ALL SPACES                       
036600             INTO PT-TYPE (PT-IDX)                                        
036700                  PT-FIRST-NAME (PT-IDX)                                  
036800                  PT-LAST-NAME (PT-IDX)                                   
036900                  PT-DOB (PT-IDX)                                         
037000                  PT-LOCATION (PT-IDX)                                    
037100                  PT-SPECIALTY-OR-RATE (PT-IDX)                           
037200                  PT-NPI (PT-IDX)                                         
037300             TALLYING IN WS-PARSE-CNT.                                    
037400                                                                          
037500     IF NOT PT-IS-DOCTOR (PT-IDX)                                         
037600             AND NOT PT-IS-TECHNICIAN (PT-IDX)                            
037700         SUBTRACT 1 FROM PT-COUNT.                                        
037800 050-EXIT.                                                                
037900     EXIT.                                                                
038000                                                                          
038100*---------------------------------------------------------------*         
038200* 060 - ROTATION LIST, REVERSE LOAD ORDER, TECHNICIANS ONLY      *        
038300*---------------------------------------------------------------*         
038400 060-BUILD-ROTATION-LIST.                                                 
038500     MOVE "060-BUILD-ROTATION-LIST" TO PARA-NAME.                         
038600     PERFORM 065-ADD-ROTATION-ENTRY THRU 065-EXIT                         
038700             VARYING WS-SCAN-SUB FROM PT-COUNT BY -1                      
038800             UNTIL WS-SCAN-SUB < 1.                                       
038900 060-EXIT.                                                                
039000     EXIT.                                                                
039100                                                                          
039200 065-ADD-ROTATION-ENTRY.                                                  
039300     SET PT-IDX TO WS-SCAN-SUB.                                           
039400     IF PT-IS-TECHNICIAN (PT-IDX)                                         
039500         ADD 1 TO TT-COUNT                                                
039600         SET TT-IDX TO TT-COUNT                                           
039700         MOVE PT-FIRST-NAME (PT-IDX)  TO TT-FIRST-NAME (TT-IDX)           
039800         MOVE PT-LAST-NAME (PT-IDX)   TO TT-LAST-NAME (TT-IDX)            
039900         MOVE PT-DOB (PT-IDX)         TO TT-DOB (TT-IDX)                  
040000         MOVE PT-LOCATION (PT-IDX)    TO TT-LOCATION (TT-IDX)             
040100         MOVE PT-RATE (PT-IDX)        TO TT-RATE (TT-IDX).                
040200 065-EXIT.                                                                
040300     EXIT.                                                                
040400                                                                          
040500*---------------------------------------------------------------*         
040600* 070 - STABLE BUBBLE SORT, PROVIDER-TABLE BY LAST NAME          *        
040700*---------------------------------------------------------------*         
040800 070-SORT-PROVIDER-TABLE.                                                 
040900     MOVE "070-SORT-PROVIDER-TABLE" TO PARA-NAME.                         
041000     IF PT-COUNT < 2                                                      
041100         GO TO 070-EXIT.                                                  
041200                                                                          
041300     PERFORM 072-SORT-OUTER-PASS THRU 072-EXIT                            
041400             VARYING WS-SORT-I FROM 1 BY 1                                
041500             UNTIL WS-SORT-I > PT-COUNT - 1.                              
041600 070-EXIT.                                                                
041700     EXIT.                                                                
041800                                                                          
041900 072-SORT-OUTER-PASS.                                                     
042000     COMPUTE WS-SORT-LIMIT = PT-COUNT - WS-SORT-I.                        
042100     PERFORM 074-SORT-INNER-COMPARE THRU 074-EXIT                         
042200             VARYING WS-SORT-J FROM 1 BY 1                                
042300             UNTIL WS-SORT-J > WS-SORT-LIMIT.                             
042400 072-EXIT.                                                                
042500     EXIT.                                                                
042600                                                                          
042700 074-SORT-INNER-COMPARE.                                                  
042800     SET PT-IDX TO WS-SORT-J.                                             
042900     IF PT-LAST-NAME (WS-SORT-J) > PT-LAST-NAME (WS-SORT-J + 1)           
043000         MOVE PT-ENTRY (WS-SORT-J)     TO WS-PT-HOLD-ENTRY                
043100         MOVE PT-ENTRY (WS-SORT-J + 1) TO PT-ENTRY (WS-SORT-J)            
043200         MOVE WS-PT-HOLD-ENTRY         TO                                 
043300                                 PT-ENTRY (WS-SORT-J + 1).                
043400 074-EXIT.                                                                
043500     EXIT.                                                                
043600                                                                          
043700*---------------------------------------------------------------*         
043800* 080 - PROVIDER LOAD REPORT AND ROTATION LIST                  *         
043900*---------------------------------------------------------------*         
044000 080-PRINT-PROVIDER-REPORT.                                               
044100     MOVE "080-PRINT-PROVIDER-REPORT" TO PARA-NAME.                       
044200     MOVE "Providers loaded to the list." TO SYSOUT-REC.                  
044300     WRITE SYSOUT-REC.                                                    
044400                                                                          
044500     PERFORM 082-PRINT-ONE-PROVIDER THRU 082-EXIT                         
044600             VARYING WS-SCAN-SUB FROM 1 BY 1                              
044700             UNTIL WS-SCAN-SUB > PT-COUNT.                                
044800                                                                          
044900     PERFORM 086-BUILD-ROTATION-LINE THRU 086-EXIT.                       
045000     WRITE SYSOUT-REC FROM WS-MSG-LINE.                                   
045100 080-EXIT.                                                                
045200     EXIT.                                                                
045300                                                                          
045400 082-PRINT-ONE-PROVIDER.                                                  
045500     SET PT-IDX TO WS-SCAN-SUB.                                           
045600     IF PT-IS-DOCTOR (PT-IDX)                                             
045700         STRING PT-FIRST-NAME (PT-IDX) DELIMITED BY SIZE                  
045800                " "                    DELIMITED BY SIZE                  
045900                PT-LAST-NAME (PT-IDX)  DELIMITED BY SIZE                  
046000                " ("                   DELIMITED BY SIZE                  
046100                PT-LOCATION (PT-IDX)   DELIMITED BY SIZE                  
046200                ") ["                  DELIMITED BY SIZE                  
046300                PT-SPECIALTY-OR-RATE (PT-IDX) DELIMITED BY SIZE           
046400                ", "                   DELIMITED BY SIZE                  
046500                PT-NPI (PT-IDX)        DELIMITED BY SIZE                  
046600                "]"                    DELIMITED BY SIZE                  
046700                INTO SYSOUT-REC                                           
046800     ELSE                                                                 
046900         STRING PT-FIRST-NAME (PT-IDX) DELIMITED BY SIZE                  
047000                " "                    DELIMITED BY SIZE                  
047100                PT-LAST-NAME (PT-IDX)  DELIMITED BY SIZE                  
047200                " ("                   DELIMITED BY SIZE                  
047300                PT-LOCATION (PT-IDX)   DELIMITED BY SIZE                  
047400                ") [rate: $"           DELIMITED BY SIZE                  
047500                PT-SPECIALTY-OR-RATE (PT-IDX) DELIMITED BY SIZE           
047600                ".00]"                 DELIMITED BY SIZE                  
047700                INTO SYSOUT-REC.                                          
047800     WRITE SYSOUT-REC.                                                    
047900 082-EXIT.                                                                
048000     EXIT.                                                                
048100                                                                          
048200 086-BUILD-ROTATION-LINE.                                                 
048300     MOVE SPACES TO WS-MSG-LINE.                                          
048400     PERFORM 088-APPEND-ROTATION-ENTRY THRU 088-EXIT                      
048500             VARYING WS-SCAN-SUB FROM 1 BY 1                              
048600             UNTIL WS-SCAN-SUB > TT-COUNT.                                
048700 086-EXIT.                                                                
048800     EXIT.                                                                
048900                                                                          
049000 088-APPEND-ROTATION-ENTRY.                                               
049100     SET TT-IDX TO WS-SCAN-SUB.                                           
049200     MOVE TT-FIRST-NAME (TT-IDX) TO STRLTH-TEXT.                          
049300     CALL "STRLTH" USING STRLTH-TEXT, STRLTH-LEN.                         
049400     IF WS-SCAN-SUB = 1                                                   
049500         STRING TT-FIRST-NAME (TT-IDX) (1:STRLTH-LEN)                     
049600                      DELIMITED BY SIZE                                   
049700                " "   DELIMITED BY SIZE                                   
049800                TT-LAST-NAME (TT-IDX) DELIMITED BY SIZE                   
049900                " ("  DELIMITED BY SIZE                                   
050000                TT-LOCATION (TT-IDX)  DELIMITED BY SIZE                   
050100                ")"   DELIMITED BY SIZE                                   
050200                INTO WS-MSG-LINE                                          
050300     ELSE                                                                 
050400         STRING WS-MSG-LINE DELIMITED BY SIZE                             
050500                " --> " DELIMITED BY SIZE                                 
050600                TT-FIRST-NAME (TT-IDX) (1:STRLTH-LEN)                     
050700                      DELIMITED BY SIZE                                   
050800                " "   DELIMITED BY SIZE                                   
050900                TT-LAST-NAME (TT-IDX) DELIMITED BY SIZE                   
051000                " ("  DELIMITED BY SIZE                                   
051100                TT-LOCATION (TT-IDX)  DELIMITED BY SIZE                   
051200                ")"   DELIMITED BY SIZE                                   
051300                INTO WS-MSG-LINE.                                         
051400 088-EXIT.                                                                
051500     EXIT.                                                                
051600                                                                          
051700*---------------------------------------------------------------*         
051800* 100 - TRANSACTION MAINLINE                                     *        
051900*---------------------------------------------------------------*         
052000 100-MAINLINE.                                                            
052100     MOVE "100-MAINLINE" TO PARA-NAME.                                    
052200     READ TRANSACTIONS-FILE INTO WS-TXN-LINE                              
052300         AT END                                                           
052400             MOVE "Y" TO WS-TXN-DONE-SW                                   
052500             GO TO 100-EXIT                                               
052600     END-READ.                                                            
052700                                                                          
052800     IF WS-TXN-LINE = SPACES                                              
052900         GO TO 100-EXIT.                                                  
053000                                                                          
053100     PERFORM 150-PARSE-TRANSACTION THRU 150-EXIT.                         
053200                                                                          
053300     EVALUATE TXN-CODE                                                    
053400         WHEN "D "                                                        
053500             PERFORM 200-PROCESS-OFFICE THRU 200-EXIT                     
053600         WHEN "T "                                                        
053700             PERFORM 250-PROCESS-IMAGING THRU 250-EXIT                    
053800         WHEN "C "                                                        
053900             PERFORM 300-PROCESS-CANCEL THRU 300-EXIT                     
054000         WHEN "R "                                                        
054100             PERFORM 350-PROCESS-RESCHEDULE THRU 350-EXIT                 
054200         WHEN "Q "                                                        
054300             MOVE "Y" TO WS-TXN-DONE-SW                                   
054400         WHEN OTHER                                                       
054500             PERFORM 190-DISPATCH-REPORT-CODE THRU 190-EXIT               
054600     END-EVALUATE.                                                        
054700 100-EXIT.                                                                
054800     EXIT.                                                                
054900                                                                          
055000 150-PARSE-TRANSACTION.                                                   
055100     MOVE "150-PARSE-TRANSACTION" TO PARA-NAME.                           
055200     MOVE WS-TXN-LINE TO TXN-RAW-LINE.                                    
055300     MOVE SPACES TO TXN-CODE, TXN-DATE, TXN-SLOT-TEXT,                    
055400                     TXN-FIRST-NAME, TXN-LAST-NAME, TXN-DOB,              
055500                     TXN-LAST-FIELD.                                      
055600     MOVE ZERO TO TXN-TOKEN-COUNT.                                        
055700     UNSTRING TXN-RAW-LINE DELIMITED BY ","                               
055800             INTO TXN-CODE TXN-DATE TXN-SLOT-TEXT                         
055900                  TXN-FIRST-NAME TXN-LAST-NAME TXN-DOB                    
056000                  TXN-LAST-FIELD                                          
056100             TALLYING IN TXN-TOKEN-COUNT.                                 
056200                                                                          
056300*    BUILD ONE UPPERCASE COPY OF THE PATIENT NAME FOR THE WHOLE           
056400*    LIFE OF THIS TRANSACTION - THE 200/250/300/350 IDENTITY              
056500*    CHECKS ALL COMPARE AGAINST THIS INSTEAD OF TXN-FIRST-NAME/           
056600*    TXN-LAST-NAME DIRECTLY.                                              
056700     MOVE TXN-FIRST-NAME TO WS-UC-WORK.                                   
056800     PERFORM 910-UPPERCASE-FIELD THRU 910-EXIT.                           
056900     MOVE WS-UC-WORK TO WS-TXN-FIRST-UC.                                  
057000     MOVE TXN-LAST-NAME TO WS-UC-WORK.                                    
057100     PERFORM 910-UPPERCASE-FIELD THRU 910-EXIT.                           
057200     MOVE WS-UC-WORK TO WS-TXN-LAST-UC.                                   
057300 150-EXIT.                                                                
057400     EXIT.                                                                
057500                                                                          
057600*---------------------------------------------------------------*         
057700* 190 - REPORT-CODE / Q / INVALID-COMMAND DISPATCH               *        
057800*---------------------------------------------------------------*         
057900 190-DISPATCH-REPORT-CODE.                                                
058000     MOVE "190-DISPATCH-REPORT-CODE" TO PARA-NAME.                        
058100     EVALUATE TXN-CODE                                                    
058200         WHEN "PA" WHEN "PP" WHEN "PL" WHEN "PO"                          
058300         WHEN "PI" WHEN "PS" WHEN "PC"                                    
058400             MOVE TXN-CODE TO WS-LK-REPORT-CODE                           
058500             CALL "APPTLIST" USING WS-LK-REPORT-CODE,                     
058600                                   LEDGER-TABLE, LT-COUNT,                
058700                                   WS-LK-REPORT-LINES,                    
058800                                   WS-LK-LINE-COUNT,                      
058900                                   WS-LK-RETURN-CD                        
059000             PERFORM 195-WRITE-REPORT-LINES THRU 195-EXIT                 
059100         WHEN OTHER                                                       
059200             MOVE "Invalid command!" TO SYSOUT-REC                        
059300             WRITE SYSOUT-REC                                             
059400     END-EVALUATE.                                                        
059500 190-EXIT.                                                                
059600     EXIT.                                                                
059700                                                                          
059800 195-WRITE-REPORT-LINES.                                                  
059900     PERFORM 196-WRITE-ONE-LINE THRU 196-EXIT                             
060000             VARYING WS-RPT-LINE-SUB FROM 1 BY 1                          
060100             UNTIL WS-RPT-LINE-SUB > WS-LK-LINE-COUNT.                    
060200 195-EXIT.                                                                
060300     EXIT.                                                                
060400                                                                          
060500 196-WRITE-ONE-LINE.                                                      
060600     MOVE WS-LK-LINE (WS-RPT-LINE-SUB) TO SYSOUT-REC.                     
060700     WRITE SYSOUT-REC.                                                    
060800 196-EXIT.                                                                
060900     EXIT.                                                                
061000                                                                          
061100*---------------------------------------------------------------*         
061200* 200 - D (OFFICE) BOOKING                                       *        
061300*---------------------------------------------------------------*         
061400 200-PROCESS-OFFICE.                                                      
061500     MOVE "200-PROCESS-OFFICE" TO PARA-NAME.                              
061600     MOVE "Y" TO WS-VALID-SW.                                             
061700                                                                          
061800     IF TXN-TOKEN-COUNT NOT = 7                                           
061900         MOVE "Error: Invalid office appointment command."                
062000                                       TO SYSOUT-REC                      
062100         WRITE SYSOUT-REC                                                 
062200         GO TO 200-EXIT.                                                  
062300                                                                          
062400     MOVE TXN-DATE-MM   TO WS-DTV-MM.                                     
062500     MOVE TXN-DATE-DD   TO WS-DTV-DD.                                     
062600     MOVE TXN-DATE-YYYY TO WS-DTV-YYYY.                                   
062700     MOVE WS-TODAY-MM   TO WS-DTV-TODAY-MM.                               
062800     MOVE WS-TODAY-DD   TO WS-DTV-TODAY-DD.                               
062900     MOVE WS-TODAY-YYYY TO WS-DTV-TODAY-YYYY.                             
063000     MOVE "APT" TO WS-DTV-CONTROL.                                        
063100     CALL "DATEVAL" USING WS-DTV-CONTROL, WS-DTV-DATE-IN,                 
063200                           WS-DTV-TODAY-IN, WS-DTV-RESULT.                
063300     IF NOT WS-DTV-IS-VALID                                               
063400         STRING TXN-DATE DELIMITED BY SIZE                                
063500                " "      DELIMITED BY SIZE                                
063600                WS-DTV-REASON DELIMITED BY SIZE                           
063700                INTO SYSOUT-REC                                           
063800         WRITE SYSOUT-REC                                                 
063900         GO TO 200-EXIT.                                                  
064000                                                                          
064100     MOVE TXN-SLOT-NUM TO WS-SLV-SLOT-IN.                                 
064200     CALL "SLOTVAL" USING WS-SLV-SLOT-IN, WS-SLV-RESULT.                  
064300     IF NOT WS-SLV-IS-VALID                                               
064400         STRING TXN-SLOT-TEXT DELIMITED BY SIZE                           
064500                " is not a valid time slot." DELIMITED BY SIZE            
064600                INTO SYSOUT-REC                                           
064700         WRITE SYSOUT-REC                                                 
064800         GO TO 200-EXIT.                                                  
064900                                                                          
065000     MOVE TXN-DOB-MM   TO WS-DTV-MM.                                      
065100     MOVE TXN-DOB-DD   TO WS-DTV-DD.                                      
065200     MOVE TXN-DOB-YYYY TO WS-DTV-YYYY.                                    
065300     MOVE "DOB" TO WS-DTV-CONTROL.                                        
065400     CALL "DATEVAL" USING WS-DTV-CONTROL, WS-DTV-DATE-IN,                 
065500                           WS-DTV-TODAY-IN, WS-DTV-RESULT.                
065600     IF NOT WS-DTV-IS-VALID                                               
065700         STRING TXN-DOB DELIMITED BY SIZE                                 
065800                " "     DELIMITED BY SIZE                                 
065900                WS-DTV-REASON DELIMITED BY SIZE                           
066000                INTO SYSOUT-REC                                           
066100         WRITE SYSOUT-REC                                                 
066200         GO TO 200-EXIT.                                                  
066300                                                                          
066400     PERFORM 230-LOOKUP-DOCTOR-BY-NPI THRU 230-EXIT.                      
066500     IF NOT WS-ITEM-FOUND                                                 
066600         GO TO 200-EXIT.                                                  
066700                                                                          
066800     PERFORM 210-CHECK-DUPLICATE-OFFICE THRU 210-EXIT.                    
066900     IF WS-IS-DUPLICATE                                                   
067000         STRING TXN-FIRST-NAME DELIMITED BY SPACE                         
067100                " "            DELIMITED BY SIZE                          
067200                TXN-LAST-NAME  DELIMITED BY SPACE                         
067300                " has already booked a patient for this slot."            
067400                               DELIMITED BY SIZE                          
067500                INTO SYSOUT-REC                                           
067600         WRITE SYSOUT-REC                                                 
067700         GO TO 200-EXIT.                                                  
067800                                                                          
067900     PERFORM 220-CHECK-DOCTOR-BUSY THRU 220-EXIT.                         
068000     IF WS-DOCTOR-IS-BUSY                                                 
068100         STRING PT-FIRST-NAME (PT-IDX) DELIMITED BY SPACE                 
068200                " "                    DELIMITED BY SIZE                  
068300                PT-LAST-NAME (PT-IDX)  DELIMITED BY SPACE                 
068400                " is not available at slot "                              
068500                                       DELIMITED BY SIZE                  
068600                TXN-SLOT-TEXT          DELIMITED BY SIZE                  
068700                INTO SYSOUT-REC                                           
068800         WRITE SYSOUT-REC                                                 
068900         GO TO 200-EXIT.                                                  
069000                                                                          
069100     ADD 1 TO LT-COUNT.                                                   
069200     SET LT-IDX TO LT-COUNT.                                              
069300     MOVE SPACES TO LT-ENTRY (LT-IDX).                                    
069400     MOVE TXN-DATE            TO LT-APPT-DATE (LT-IDX).                   
069500     MOVE TXN-SLOT-NUM        TO LT-SLOT-INDEX (LT-IDX).                  
069600     MOVE TXN-FIRST-NAME      TO LT-PAT-FIRST-NAME (LT-IDX).              
069700     MOVE TXN-LAST-NAME       TO LT-PAT-LAST-NAME (LT-IDX).               
069800     MOVE TXN-DOB             TO LT-PAT-DOB (LT-IDX).                     
069900     MOVE "D"                 TO LT-PROV-KIND (LT-IDX).                   
070000     MOVE PT-FIRST-NAME (PT-IDX) TO LT-PROV-FIRST-NAME (LT-IDX).          
070100     MOVE PT-LAST-NAME (PT-IDX)  TO LT-PROV-LAST-NAME (LT-IDX).           
070200     MOVE PT-DOB (PT-IDX)        TO LT-PROV-DOB (LT-IDX).                 
070300     MOVE PT-LOCATION (PT-IDX)   TO LT-PROV-LOCATION (LT-IDX).            
070400     MOVE PT-SPECIALTY-OR-RATE (PT-IDX)                                   
070500                                  TO LT-PROV-SPECIALTY (LT-IDX).          
070600     MOVE PT-NPI (PT-IDX)        TO LT-PROV-NPI (LT-IDX).                 
070700     MOVE "O"                    TO LT-RECORD-TYPE (LT-IDX).              
070800                                                                          
070900     STRING TXN-FIRST-NAME DELIMITED BY SPACE                             
071000            " "            DELIMITED BY SIZE                              
071100            TXN-LAST-NAME  DELIMITED BY SPACE                             
071200            " "            DELIMITED BY SIZE                              
071300            TXN-DATE       DELIMITED BY SIZE                              
071400            " "            DELIMITED BY SIZE                              
071500            WS-SLV-DISPLAY-TIME DELIMITED BY SIZE                         
071600            " "            DELIMITED BY SIZE                              
071700            PT-FIRST-NAME (PT-IDX) DELIMITED BY SPACE                     
071800            " "            DELIMITED BY SIZE                              
071900            PT-LAST-NAME (PT-IDX)  DELIMITED BY SPACE                     
072000            " booked."     DELIMITED BY SIZE                              
072100            INTO SYSOUT-REC.                                              
072200     WRITE SYSOUT-REC.                                                    
072300 200-EXIT.                                                                
072400     EXIT.                                                                
072500                                                                          
072600 210-CHECK-DUPLICATE-OFFICE.                                              
072700     MOVE "N" TO WS-DUP-SW.                                               
072800     PERFORM 212-CHECK-ONE-FOR-DUP THRU 212-EXIT                          
072900             VARYING WS-SCAN-SUB FROM 1 BY 1                              
073000             UNTIL WS-SCAN-SUB > LT-COUNT OR WS-IS-DUPLICATE.             
073100 210-EXIT.                                                                
073200     EXIT.                                                                
073300                                                                          
073400 212-CHECK-ONE-FOR-DUP.                                                   
073500     SET LT-IDX TO WS-SCAN-SUB.                                           
073600     MOVE LT-PAT-FIRST-NAME (LT-IDX) TO WS-UC-WORK.                       
073700     PERFORM 910-UPPERCASE-FIELD THRU 910-EXIT.                           
073800     MOVE WS-UC-WORK TO WS-CMP-FIRST-UC.                                  
073900     MOVE LT-PAT-LAST-NAME (LT-IDX) TO WS-UC-WORK.                        
074000     PERFORM 910-UPPERCASE-FIELD THRU 910-EXIT.                           
074100     MOVE WS-UC-WORK TO WS-CMP-LAST-UC.                                   
074200     IF WS-CMP-FIRST-UC = WS-TXN-FIRST-UC                                 
074300        AND WS-CMP-LAST-UC = WS-TXN-LAST-UC                               
074400        AND LT-PAT-DOB (LT-IDX) = TXN-DOB                                 
074500        AND LT-APPT-DATE (LT-IDX) = TXN-DATE                              
074600        AND LT-SLOT-INDEX (LT-IDX) = TXN-SLOT-NUM                         
074700         MOVE "Y" TO WS-DUP-SW.                                           
074800 212-EXIT.                                                                
074900     EXIT.                                                                
075000                                                                          
075100 220-CHECK-DOCTOR-BUSY.                                                   
075200     MOVE "N" TO WS-BUSY-SW.                                              
075300     PERFORM 222-CHECK-ONE-FOR-BUSY THRU 222-EXIT                         
075400             VARYING WS-SCAN-SUB FROM 1 BY 1                              
075500             UNTIL WS-SCAN-SUB > LT-COUNT OR WS-DOCTOR-IS-BUSY.           
075600 220-EXIT.                                                                
075700     EXIT.                                                                
075800                                                                          
075900 222-CHECK-ONE-FOR-BUSY.                                                  
076000     SET LT-IDX TO WS-SCAN-SUB.                                           
076100     IF LT-PROV-IS-DOCTOR (LT-IDX)                                        
076200        AND LT-PROV-NPI (LT-IDX) = PT-NPI (PT-IDX)                        
076300        AND LT-APPT-DATE (LT-IDX) = TXN-DATE                              
076400        AND LT-SLOT-INDEX (LT-IDX) = TXN-SLOT-NUM                         
076500         MOVE "Y" TO WS-BUSY-SW.                                          
076600 222-EXIT.                                                                
076700     EXIT.                                                                
076800                                                                          
076900 230-LOOKUP-DOCTOR-BY-NPI.                                                
077000     MOVE "N" TO WS-FOUND-SW.                                             
077100     IF TXN-LAST-FIELD IS NOT NUMERIC                                     
077200         STRING TXN-LAST-FIELD DELIMITED BY SPACE                         
077300                " - provider doesn't exist." DELIMITED BY SIZE            
077400                INTO SYSOUT-REC                                           
077500         WRITE SYSOUT-REC                                                 
077600         GO TO 230-EXIT.                                                  
077700                                                                          
077800     SET PT-IDX TO 1.                                                     
077900     PERFORM 232-CHECK-ONE-NPI THRU 232-EXIT                              
078000             VARYING WS-SCAN-SUB FROM 1 BY 1                              
078100             UNTIL WS-SCAN-SUB > PT-COUNT OR WS-ITEM-FOUND.               
078200                                                                          
078300     IF NOT WS-ITEM-FOUND                                                 
078400         STRING TXN-LAST-FIELD DELIMITED BY SPACE                         
078500                " - provider doesn't exist." DELIMITED BY SIZE            
078600                INTO SYSOUT-REC                                           
078700         WRITE SYSOUT-REC.                                                
078800 230-EXIT.                                                                
078900     EXIT.                                                                
079000                                                                          
079100 232-CHECK-ONE-NPI.                                                       
079200     SET PT-IDX TO WS-SCAN-SUB.                                           
079300     IF PT-IS-DOCTOR (PT-IDX)                                             
079400        AND PT-NPI-NUM (PT-IDX) NUMERIC                                   
079500         MOVE TXN-LAST-FIELD TO WS-NPI-NUMERIC-R                          
079600         IF PT-NPI-NUM (PT-IDX) = WS-NPI-NUMERIC                          
079700             MOVE "Y" TO WS-FOUND-SW                                      
079800             SET PT-IDX TO WS-SCAN-SUB.                                   
079900 232-EXIT.                                                                
080000     EXIT.                                                                
080100                                                                          
080200*---------------------------------------------------------------*         
080300* 250 - T (IMAGING) BOOKING                                     *         
080400*---------------------------------------------------------------*         
080500 250-PROCESS-IMAGING.                                                     
080600     MOVE "250-PROCESS-IMAGING" TO PARA-NAME.                             
080700                                                                          
080800     IF TXN-TOKEN-COUNT NOT = 7                                           
080900         MOVE "Error: Invalid imaging appointment command."               
081000                                       TO SYSOUT-REC                      
081100         WRITE SYSOUT-REC                                                 
081200         GO TO 250-EXIT.                                                  
081300                                                                          
081400     PERFORM 255-VALIDATE-IMAGING-SERVICE THRU 255-EXIT.                  
081500     IF NOT WS-ITEM-FOUND                                                 
081600         GO TO 250-EXIT.                                                  
081700                                                                          
081800     MOVE TXN-DATE-MM   TO WS-DTV-MM.                                     
081900     MOVE TXN-DATE-DD   TO WS-DTV-DD.                                     
082000     MOVE TXN-DATE-YYYY TO WS-DTV-YYYY.                                   
082100     MOVE WS-TODAY-MM   TO WS-DTV-TODAY-MM.                               
082200     MOVE WS-TODAY-DD   TO WS-DTV-TODAY-DD.                               
082300     MOVE WS-TODAY-YYYY TO WS-DTV-TODAY-YYYY.                             
082400     MOVE "APT" TO WS-DTV-CONTROL.                                        
082500     CALL "DATEVAL" USING WS-DTV-CONTROL, WS-DTV-DATE-IN,                 
082600                           WS-DTV-TODAY-IN, WS-DTV-RESULT.                
082700     IF NOT WS-DTV-IS-VALID                                               
082800         STRING TXN-DATE DELIMITED BY SIZE                                
082900                " "      DELIMITED BY SIZE                                
083000                WS-DTV-REASON DELIMITED BY SIZE                           
083100                INTO SYSOUT-REC                                           
083200         WRITE SYSOUT-REC                                                 
083300         GO TO 250-EXIT.                                                  
083400                                                                          
083500     MOVE TXN-SLOT-NUM TO WS-SLV-SLOT-IN.                                 
083600     CALL "SLOTVAL" USING WS-SLV-SLOT-IN, WS-SLV-RESULT.                  
083700     IF NOT WS-SLV-IS-VALID                                               
083800         STRING TXN-SLOT-TEXT DELIMITED BY SIZE                           
083900                " is not a valid time slot." DELIMITED BY SIZE            
084000                INTO SYSOUT-REC                                           
084100         WRITE SYSOUT-REC                                                 
084200         GO TO 250-EXIT.                                                  
084300                                                                          
084400     MOVE TXN-DOB-MM   TO WS-DTV-MM.                                      
084500     MOVE TXN-DOB-DD   TO WS-DTV-DD.                                      
084600     MOVE TXN-DOB-YYYY TO WS-DTV-YYYY.                                    
084700     MOVE "DOB" TO WS-DTV-CONTROL.                                        
084800     CALL "DATEVAL" USING WS-DTV-CONTROL, WS-DTV-DATE-IN,                 
084900                           WS-DTV-TODAY-IN, WS-DTV-RESULT.                
085000     IF NOT WS-DTV-IS-VALID                                               
085100         STRING TXN-DOB DELIMITED BY SIZE                                 
085200                " "     DELIMITED BY SIZE                                 
085300                WS-DTV-REASON DELIMITED BY SIZE                           
085400                INTO SYSOUT-REC                                           
085500         WRITE SYSOUT-REC                                                 
085600         GO TO 250-EXIT.                                                  
085700                                                                          
085800     MOVE "N" TO WS-DUP-SW.                                               
085900     PERFORM 252-CHECK-ONE-FOR-DUP THRU 252-EXIT                          
086000             VARYING WS-SCAN-SUB FROM 1 BY 1                              
086100             UNTIL WS-SCAN-SUB > LT-COUNT OR WS-IS-DUPLICATE.             
086200     IF WS-IS-DUPLICATE                                                   
086300         STRING TXN-FIRST-NAME DELIMITED BY SPACE                         
086400                " "            DELIMITED BY SIZE                          
086500                TXN-LAST-NAME  DELIMITED BY SPACE                         
086600                " has already booked a patient for this slot."            
086700                               DELIMITED BY SIZE                          
086800                INTO SYSOUT-REC                                           
086900         WRITE SYSOUT-REC                                                 
087000         GO TO 250-EXIT.                                                  
087100                                                                          
087200     PERFORM 260-FIND-AVAILABLE-TECH THRU 260-EXIT.                       
087300     IF NOT WS-ITEM-FOUND                                                 
087400         STRING "Cannot find an available technician at all "             
087500                               DELIMITED BY SIZE                          
087600                "locations for " DELIMITED BY SIZE                        
087700                WS-SERVICE-UPPER DELIMITED BY SPACE                       
087800                " at slot "     DELIMITED BY SIZE                         
087900                TXN-SLOT-TEXT   DELIMITED BY SIZE                         
088000                "."             DELIMITED BY SIZE                         
088100                INTO SYSOUT-REC                                           
088200         WRITE SYSOUT-REC                                                 
088300         GO TO 250-EXIT.                                                  
088400                                                                          
088500     ADD 1 TO LT-COUNT.                                                   
088600     SET LT-IDX TO LT-COUNT.                                              
088700     MOVE SPACES TO LT-ENTRY (LT-IDX).                                    
088800     MOVE TXN-DATE            TO LT-APPT-DATE (LT-IDX).                   
088900     MOVE TXN-SLOT-NUM        TO LT-SLOT-INDEX (LT-IDX).                  
089000     MOVE TXN-FIRST-NAME      TO LT-PAT-FIRST-NAME (LT-IDX).              
089100     MOVE TXN-LAST-NAME       TO LT-PAT-LAST-NAME (LT-IDX).               
089200     MOVE TXN-DOB             TO LT-PAT-DOB (LT-IDX).                     
089300     MOVE "T"                 TO LT-PROV-KIND (LT-IDX).                   
089400     MOVE TT-FIRST-NAME (TT-IDX) TO LT-PROV-FIRST-NAME (LT-IDX).          
089500     MOVE TT-LAST-NAME (TT-IDX)  TO LT-PROV-LAST-NAME (LT-IDX).           
089600     MOVE TT-DOB (TT-IDX)        TO LT-PROV-DOB (LT-IDX).                 
089700     MOVE TT-LOCATION (TT-IDX)   TO LT-PROV-LOCATION (LT-IDX).            
089800     MOVE TT-RATE (TT-IDX)       TO LT-PROV-RATE (LT-IDX).                
089900     MOVE WS-SERVICE-UPPER       TO LT-IMAGING-ROOM (LT-IDX).             
090000     MOVE "I"                    TO LT-RECORD-TYPE (LT-IDX).              
090100                                                                          
090200     STRING TXN-FIRST-NAME DELIMITED BY SPACE                             
090300            " "            DELIMITED BY SIZE                              
090400            TXN-LAST-NAME  DELIMITED BY SPACE                             
090500            " "            DELIMITED BY SIZE                              
090600            TXN-DATE       DELIMITED BY SIZE                              
090700            " "            DELIMITED BY SIZE                              
090800            WS-SLV-DISPLAY-TIME DELIMITED BY SIZE                         
090900            " "            DELIMITED BY SIZE                              
091000            TT-FIRST-NAME (TT-IDX) DELIMITED BY SPACE                     
091100            " "            DELIMITED BY SIZE                              
091200            TT-LAST-NAME (TT-IDX)  DELIMITED BY SPACE                     
091300            " [rate: $"    DELIMITED BY SIZE                              
091400            WS-SERVICE-UPPER DELIMITED BY SPACE                           
091500            "] booked."    DELIMITED BY SIZE                              
091600            INTO SYSOUT-REC.                                              
091700     WRITE SYSOUT-REC.                                                    
091800 250-EXIT.                                                                
091900     EXIT.                                                                
092000                                                                          
092100 252-CHECK-ONE-FOR-DUP.                                                   
092200     SET LT-IDX TO WS-SCAN-SUB.                                           
092300     IF LT-PROV-IS-TECH (LT-IDX)                                          
092400         MOVE LT-PAT-FIRST-NAME (LT-IDX) TO WS-UC-WORK                    
092500         PERFORM 910-UPPERCASE-FIELD THRU 910-EXIT                        
092600         MOVE WS-UC-WORK TO WS-CMP-FIRST-UC                               
092700         MOVE LT-PAT-LAST-NAME (LT-IDX) TO WS-UC-WORK                     
092800         PERFORM 910-UPPERCASE-FIELD THRU 910-EXIT                        
092900         MOVE WS-UC-WORK TO WS-CMP-LAST-UC                                
093000         IF WS-CMP-FIRST-UC = WS-TXN-FIRST-UC                             
093100            AND WS-CMP-LAST-UC = WS-TXN-LAST-UC                           
093200            AND LT-PAT-DOB (LT-IDX) = TXN-DOB                             
093300            AND LT-APPT-DATE (LT-IDX) = TXN-DATE                          
093400            AND LT-SLOT-INDEX (LT-IDX) = TXN-SLOT-NUM                     
093500             MOVE "Y" TO WS-DUP-SW.                                       
093600 252-EXIT.                                                                
093700     EXIT.                                                                
093800                                                                          
093900 255-VALIDATE-IMAGING-SERVICE.                                            
094000     MOVE "N" TO WS-FOUND-SW.                                             
094100     MOVE TXN-LAST-FIELD TO WS-SERVICE-UPPER.                             
094200     INSPECT WS-SERVICE-UPPER                                             
094300         CONVERTING "abcdefghijklmnopqrstuvwxyz"                          
094400                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                         
094500     IF WS-SERVICE-UPPER (1:5) = "XRAY "                                  
094600        OR WS-SERVICE-UPPER = "ULTRASOUND  "                              
094700        OR WS-SERVICE-UPPER = "CATSCAN     "                              
094800         MOVE "Y" TO WS-FOUND-SW                                          
094900     ELSE                                                                 
095000         MOVE TXN-LAST-FIELD TO WS-MSG-LINE                               
095100         INSPECT WS-MSG-LINE                                              
095200             CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                      
095300                     TO "abcdefghijklmnopqrstuvwxyz"                      
095400         STRING WS-MSG-LINE (1:12) DELIMITED BY SPACE                     
095500                " - imaging service not provided."                        
095600                                  DELIMITED BY SIZE                       
095700                INTO SYSOUT-REC                                           
095800         WRITE SYSOUT-REC.                                                
095900 255-EXIT.                                                                
096000     EXIT.                                                                
096100                                                                          
096200*---------------------------------------------------------------*         
096300* 260 - TECHNICIAN ROUND-ROBIN ASSIGNMENT                       *         
096400*---------------------------------------------------------------*         
096500 260-FIND-AVAILABLE-TECH.                                                 
096600     MOVE "260-FIND-AVAILABLE-TECH" TO PARA-NAME.                         
096700     MOVE "N" TO WS-FOUND-SW.                                             
096800     IF TT-COUNT = 0                                                      
096900         GO TO 260-EXIT.                                                  
097000                                                                          
097100     PERFORM 262-TRY-ONE-CANDIDATE THRU 262-EXIT                          
097200             VARYING WS-ROTATE-TRIES FROM 1 BY 1                          
097300             UNTIL WS-ROTATE-TRIES > TT-COUNT OR WS-ITEM-FOUND.           
097400 260-EXIT.                                                                
097500     EXIT.                                                                
097600                                                                          
097700 262-TRY-ONE-CANDIDATE.                                                   
097800     MOVE WS-ROTATE-PTR TO WS-CAND-IDX.                                   
097900     SET TT-IDX TO WS-CAND-IDX.                                           
098000                                                                          
098100     MOVE "N" TO WS-DUP-SW.                                               
098200     PERFORM 264-CHECK-ROOM-BUSY THRU 264-EXIT                            
098300             VARYING WS-SCAN-SUB FROM 1 BY 1                              
098400             UNTIL WS-SCAN-SUB > LT-COUNT OR WS-IS-DUPLICATE.             
098500                                                                          
098600     SET AM-SLOT-IDX TO TXN-SLOT-NUM.                                     
098700     SET AM-TECH-IDX TO WS-CAND-IDX.                                      
098800                                                                          
098900     IF NOT WS-IS-DUPLICATE                                               
099000        AND NOT AM-IS-ASSIGNED (AM-SLOT-IDX, AM-TECH-IDX)                 
099100         MOVE "Y" TO AM-TECH-FLAG (AM-SLOT-IDX, AM-TECH-IDX)              
099200         MOVE "Y" TO WS-FOUND-SW                                          
099300         SET TT-IDX TO WS-CAND-IDX.                                       
099400                                                                          
099500*    EVERY CANDIDATE EXAMINED ADVANCES THE POINTER, PASS OR FAIL.         
099600     IF WS-ROTATE-PTR = TT-COUNT                                          
099700         MOVE 1 TO WS-ROTATE-PTR                                          
099800     ELSE                                                                 
099900         ADD 1 TO WS-ROTATE-PTR.                                          
100000 262-EXIT.                                                                
100100     EXIT.                                                                
100200                                                                          
100300 264-CHECK-ROOM-BUSY.                                                     
100400     SET LT-IDX TO WS-SCAN-SUB.                                           
100500*    ONLY A CONFLICT IN THE SAME ROOM (XRAY/ULTRASOUND/CATSCAN)           
100600*    BLOCKS A CANDIDATE - DIFFERENT ROOMS RUN CONCURRENTLY.               
100700     IF LT-PROV-IS-TECH (LT-IDX)                                          
100800        AND LT-APPT-DATE (LT-IDX) = TXN-DATE                              
100900        AND LT-SLOT-INDEX (LT-IDX) = TXN-SLOT-NUM                         
101000        AND LT-IMAGING-ROOM (LT-IDX) = WS-SERVICE-UPPER                   
101100         MOVE LT-PROV-FIRST-NAME (LT-IDX) TO WS-UC-WORK                   
101200         PERFORM 910-UPPERCASE-FIELD THRU 910-EXIT                        
101300         MOVE WS-UC-WORK TO WS-CMP-FIRST-UC                               
101400         MOVE LT-PROV-LAST-NAME (LT-IDX) TO WS-UC-WORK                    
101500         PERFORM 910-UPPERCASE-FIELD THRU 910-EXIT                        
101600         MOVE WS-UC-WORK TO WS-CMP-LAST-UC                                
101700         MOVE TT-FIRST-NAME (TT-IDX) TO WS-UC-WORK                        
101800         PERFORM 910-UPPERCASE-FIELD THRU 910-EXIT                        
101900         MOVE WS-UC-WORK TO WS-CMP-FIRST-UC2                              
102000         MOVE TT-LAST-NAME (TT-IDX) TO WS-UC-WORK                         
102100         PERFORM 910-UPPERCASE-FIELD THRU 910-EXIT                        
102200         MOVE WS-UC-WORK TO WS-CMP-LAST-UC2                               
102300         IF LT-PROV-LOCATION (LT-IDX) = TT-LOCATION (TT-IDX)              
102400            OR ( WS-CMP-FIRST-UC = WS-CMP-FIRST-UC2                       
102500                 AND WS-CMP-LAST-UC = WS-CMP-LAST-UC2 )                   
102600             MOVE "Y" TO WS-DUP-SW.                                       
102700 264-EXIT.                                                                
102800     EXIT.                                                                
102900                                                                          
103000*---------------------------------------------------------------*         
103100* 300 - C (CANCEL)                                               *        
103200*---------------------------------------------------------------*         
103300 300-PROCESS-CANCEL.                                                      
103400     MOVE "300-PROCESS-CANCEL" TO PARA-NAME.                              
103500                                                                          
103600     IF TXN-TOKEN-COUNT NOT = 6                                           
103700         MOVE "Missing data tokens." TO SYSOUT-REC                        
103800         WRITE SYSOUT-REC                                                 
103900         GO TO 300-EXIT.                                                  
104000                                                                          
104100     MOVE TXN-DATE-MM   TO WS-DTV-MM.                                     
104200     MOVE TXN-DATE-DD   TO WS-DTV-DD.                                     
104300     MOVE TXN-DATE-YYYY TO WS-DTV-YYYY.                                   
104400     MOVE WS-TODAY-MM   TO WS-DTV-TODAY-MM.                               
104500     MOVE WS-TODAY-DD   TO WS-DTV-TODAY-DD.                               
104600     MOVE WS-TODAY-YYYY TO WS-DTV-TODAY-YYYY.                             
104700     MOVE "APT" TO WS-DTV-CONTROL.                                        
104800     CALL "DATEVAL" USING WS-DTV-CONTROL, WS-DTV-DATE-IN,                 
104900                           WS-DTV-TODAY-IN, WS-DTV-RESULT.                
105000     IF NOT WS-DTV-IS-VALID                                               
105100         STRING TXN-DATE DELIMITED BY SIZE                                
105200                " "      DELIMITED BY SIZE                                
105300                WS-DTV-REASON DELIMITED BY SIZE                           
105400                INTO SYSOUT-REC                                           
105500         WRITE SYSOUT-REC                                                 
105600         GO TO 300-EXIT.                                                  
105700                                                                          
105800     MOVE TXN-SLOT-NUM TO WS-SLV-SLOT-IN.                                 
105900     CALL "SLOTVAL" USING WS-SLV-SLOT-IN, WS-SLV-RESULT.                  
106000     IF NOT WS-SLV-IS-VALID                                               
106100         STRING TXN-SLOT-TEXT DELIMITED BY SIZE                           
106200                " is not a valid time slot." DELIMITED BY SIZE            
106300                INTO SYSOUT-REC                                           
106400         WRITE SYSOUT-REC                                                 
106500         GO TO 300-EXIT.                                                  
106600                                                                          
106700     MOVE TXN-DOB-MM   TO WS-DTV-MM.                                      
106800     MOVE TXN-DOB-DD   TO WS-DTV-DD.                                      
106900     MOVE TXN-DOB-YYYY TO WS-DTV-YYYY.                                    
107000     MOVE "DOB" TO WS-DTV-CONTROL.                                        
107100     CALL "DATEVAL" USING WS-DTV-CONTROL, WS-DTV-DATE-IN,                 
107200                           WS-DTV-TODAY-IN, WS-DTV-RESULT.                
107300     IF NOT WS-DTV-IS-VALID                                               
107400         STRING TXN-DOB DELIMITED BY SIZE                                 
107500                " "     DELIMITED BY SIZE                                 
107600                WS-DTV-REASON DELIMITED BY SIZE                           
107700                INTO SYSOUT-REC                                           
107800         WRITE SYSOUT-REC                                                 
107900         GO TO 300-EXIT.                                                  
108000                                                                          
108100     MOVE "N" TO WS-FOUND-SW.                                             
108200     PERFORM 305-CHECK-ONE-FOR-CANCEL THRU 305-EXIT                       
108300             VARYING WS-SCAN-SUB FROM 1 BY 1                              
108400             UNTIL WS-SCAN-SUB > LT-COUNT OR WS-ITEM-FOUND.               
108500                                                                          
108600     IF NOT WS-ITEM-FOUND                                                 
108700         STRING TXN-DATE       DELIMITED BY SIZE                          
108800                " "            DELIMITED BY SIZE                          
108900                WS-SLV-DISPLAY-TIME DELIMITED BY SIZE                     
109000                " "            DELIMITED BY SIZE                          
109100                TXN-FIRST-NAME DELIMITED BY SPACE                         
109200                " "            DELIMITED BY SIZE                          
109300                TXN-LAST-NAME  DELIMITED BY SPACE                         
109400                " "            DELIMITED BY SIZE                          
109500                TXN-DOB        DELIMITED BY SIZE                          
109600                " - appointment does not exist." DELIMITED BY SIZE        
109700                INTO SYSOUT-REC                                           
109800         WRITE SYSOUT-REC                                                 
109900         GO TO 300-EXIT.                                                  
110000                                                                          
110100     PERFORM 310-REMOVE-LEDGER-ENTRY THRU 310-EXIT.                       
110200                                                                          
110300     STRING TXN-DATE       DELIMITED BY SIZE                              
110400            " "            DELIMITED BY SIZE                              
110500            WS-SLV-DISPLAY-TIME DELIMITED BY SIZE                         
110600            " "            DELIMITED BY SIZE                              
110700            TXN-FIRST-NAME DELIMITED BY SPACE                             
110800            " "            DELIMITED BY SIZE                              
110900            TXN-LAST-NAME  DELIMITED BY SPACE                             
111000            " "            DELIMITED BY SIZE                              
111100            TXN-DOB        DELIMITED BY SIZE                              
111200            " - appointment has been canceled." DELIMITED BY SIZE         
111300            INTO SYSOUT-REC.                                              
111400     WRITE SYSOUT-REC.                                                    
111500 300-EXIT.                                                                
111600     EXIT.                                                                
111700                                                                          
111800 305-CHECK-ONE-FOR-CANCEL.                                                
111900     SET LT-IDX TO WS-SCAN-SUB.                                           
112000     MOVE LT-PAT-FIRST-NAME (LT-IDX) TO WS-UC-WORK.                       
112100     PERFORM 910-UPPERCASE-FIELD THRU 910-EXIT.                           
112200     MOVE WS-UC-WORK TO WS-CMP-FIRST-UC.                                  
112300     MOVE LT-PAT-LAST-NAME (LT-IDX) TO WS-UC-WORK.                        
112400     PERFORM 910-UPPERCASE-FIELD THRU 910-EXIT.                           
112500     MOVE WS-UC-WORK TO WS-CMP-LAST-UC.                                   
112600     IF LT-APPT-DATE (LT-IDX) = TXN-DATE                                  
112700        AND LT-SLOT-INDEX (LT-IDX) = TXN-SLOT-NUM                         
112800        AND WS-CMP-FIRST-UC = WS-TXN-FIRST-UC                             
112900        AND WS-CMP-LAST-UC = WS-TXN-LAST-UC                               
113000        AND LT-PAT-DOB (LT-IDX) = TXN-DOB                                 
113100         MOVE "Y" TO WS-FOUND-SW                                          
113200         MOVE WS-SCAN-SUB TO WS-CAND-IDX.                                 
113300 305-EXIT.                                                                
113400     EXIT.                                                                
113500                                                                          
113600 310-REMOVE-LEDGER-ENTRY.                                                 
113700     PERFORM 312-SHIFT-ONE-DOWN THRU 312-EXIT                             
113800             VARYING WS-SCAN-SUB FROM WS-CAND-IDX BY 1                    
113900             UNTIL WS-SCAN-SUB > LT-COUNT - 1.                            
114000     SUBTRACT 1 FROM LT-COUNT.                                            
114100 310-EXIT.                                                                
114200     EXIT.                                                                
114300                                                                          
114400 312-SHIFT-ONE-DOWN.                                                      
114500     SET LT-IDX TO WS-SCAN-SUB.                                           
114600     MOVE LT-ENTRY (WS-SCAN-SUB + 1) TO LT-ENTRY (WS-SCAN-SUB).           
114700 312-EXIT.                                                                
114800     EXIT.                                                                
114900                                                                          
115000*---------------------------------------------------------------*         
115100* 350 - R (RESCHEDULE)                                           *        
115200*---------------------------------------------------------------*         
115300 350-PROCESS-RESCHEDULE.                                                  
115400     MOVE "350-PROCESS-RESCHEDULE" TO PARA-NAME.                          
115500                                                                          
115600     IF TXN-TOKEN-COUNT NOT = 7                                           
115700         MOVE "Missing data tokens." TO SYSOUT-REC                        
115800         WRITE SYSOUT-REC                                                 
115900         GO TO 350-EXIT.                                                  
116000                                                                          
116100     MOVE TXN-DATE-MM   TO WS-DTV-MM.                                     
116200     MOVE TXN-DATE-DD   TO WS-DTV-DD.                                     
116300     MOVE TXN-DATE-YYYY TO WS-DTV-YYYY.                                   
116400     MOVE WS-TODAY-MM   TO WS-DTV-TODAY-MM.                               
116500     MOVE WS-TODAY-DD   TO WS-DTV-TODAY-DD.                               
116600     MOVE WS-TODAY-YYYY TO WS-DTV-TODAY-YYYY.                             
116700     MOVE "APT" TO WS-DTV-CONTROL.                                        
116800     CALL "DATEVAL" USING WS-DTV-CONTROL, WS-DTV-DATE-IN,                 
116900                           WS-DTV-TODAY-IN, WS-DTV-RESULT.                
117000     IF NOT WS-DTV-IS-VALID                                               
117100         STRING TXN-DATE DELIMITED BY SIZE                                
117200                " "      DELIMITED BY SIZE                                
117300                WS-DTV-REASON DELIMITED BY SIZE                           
117400                INTO SYSOUT-REC                                           
117500         WRITE SYSOUT-REC                                                 
117600         GO TO 350-EXIT.                                                  
117700                                                                          
117800     MOVE TXN-SLOT-NUM TO WS-SLV-SLOT-IN.                                 
117900     CALL "SLOTVAL" USING WS-SLV-SLOT-IN, WS-SLV-RESULT.                  
118000     IF NOT WS-SLV-IS-VALID                                               
118100         STRING TXN-SLOT-TEXT DELIMITED BY SIZE                           
118200                " is not a valid time slot." DELIMITED BY SIZE            
118300                INTO SYSOUT-REC                                           
118400         WRITE SYSOUT-REC                                                 
118500         GO TO 350-EXIT.                                                  
118600                                                                          
118700     MOVE TXN-DOB-MM   TO WS-DTV-MM.                                      
118800     MOVE TXN-DOB-DD   TO WS-DTV-DD.                                      
118900     MOVE TXN-DOB-YYYY TO WS-DTV-YYYY.                                    
119000     MOVE "DOB" TO WS-DTV-CONTROL.                                        
119100     CALL "DATEVAL" USING WS-DTV-CONTROL, WS-DTV-DATE-IN,                 
119200                           WS-DTV-TODAY-IN, WS-DTV-RESULT.                
119300     IF NOT WS-DTV-IS-VALID                                               
119400         STRING TXN-DOB DELIMITED BY SIZE                                 
119500                " "     DELIMITED BY SIZE                                 
119600                WS-DTV-REASON DELIMITED BY SIZE                           
119700                INTO SYSOUT-REC                                           
119800         WRITE SYSOUT-REC                                                 
119900         GO TO 350-EXIT.                                                  
120000                                                                          
120100     MOVE TXN-NEW-SLOT-NUM TO WS-SLV-SLOT-IN.                             
120200     CALL "SLOTVAL" USING WS-SLV-SLOT-IN, WS-SLV-RESULT.                  
120300     IF NOT WS-SLV-IS-VALID                                               
120400         STRING TXN-LAST-FIELD DELIMITED BY SPACE                         
120500                " is not a valid time slot." DELIMITED BY SIZE            
120600                INTO SYSOUT-REC                                           
120700         WRITE SYSOUT-REC                                                 
120800         GO TO 350-EXIT.                                                  
120900                                                                          
121000     MOVE "N" TO WS-FOUND-SW.                                             
121100     PERFORM 305-CHECK-ONE-FOR-CANCEL THRU 305-EXIT                       
121200             VARYING WS-SCAN-SUB FROM 1 BY 1                              
121300             UNTIL WS-SCAN-SUB > LT-COUNT OR WS-ITEM-FOUND.               
121400                                                                          
121500     IF NOT WS-ITEM-FOUND                                                 
121600         STRING TXN-FIRST-NAME DELIMITED BY SPACE                         
121700                " "            DELIMITED BY SIZE                          
121800                TXN-LAST-NAME  DELIMITED BY SPACE                         
121900                " does not have an appointment at "                       
122000                               DELIMITED BY SIZE                          
122100                TXN-DATE       DELIMITED BY SIZE                          
122200                " "            DELIMITED BY SIZE                          
122300                TXN-SLOT-TEXT  DELIMITED BY SIZE                          
122400                "."            DELIMITED BY SIZE                          
122500                INTO SYSOUT-REC                                           
122600         WRITE SYSOUT-REC                                                 
122700         GO TO 350-EXIT.                                                  
122800                                                                          
122900     SET LT-IDX TO WS-CAND-IDX.                                           
123000     MOVE "N" TO WS-DUP-SW.                                               
123100     PERFORM 355-CHECK-NEW-SLOT-DUP THRU 355-EXIT                         
123200             VARYING WS-SCAN-SUB FROM 1 BY 1                              
123300             UNTIL WS-SCAN-SUB > LT-COUNT OR WS-IS-DUPLICATE.             
123400     IF WS-IS-DUPLICATE                                                   
123500         STRING TXN-FIRST-NAME DELIMITED BY SPACE                         
123600                " "            DELIMITED BY SIZE                          
123700                TXN-LAST-NAME  DELIMITED BY SPACE                         
123800                " has already booked a patient for this slot."            
123900                               DELIMITED BY SIZE                          
124000                INTO SYSOUT-REC                                           
124100         WRITE SYSOUT-REC                                                 
124200         GO TO 350-EXIT.                                                  
124300                                                                          
124400*    BOTH SLOTS PROVEN VALID ABOVE - SAFE TO MUTATE THE LEDGER.           
124500     MOVE TXN-NEW-SLOT-NUM TO LT-SLOT-INDEX (LT-IDX).                     
124600     MOVE TXN-NEW-SLOT-NUM TO WS-SLV-SLOT-IN.                             
124700     CALL "SLOTVAL" USING WS-SLV-SLOT-IN, WS-SLV-RESULT.                  
124800                                                                          
124900     STRING "Rescheduled to " DELIMITED BY SIZE                           
125000            TXN-DATE          DELIMITED BY SIZE                           
125100            " "               DELIMITED BY SIZE                           
125200            WS-SLV-DISPLAY-TIME DELIMITED BY SIZE                         
125300            " "               DELIMITED BY SIZE                           
125400            LT-PROV-FIRST-NAME (LT-IDX) DELIMITED BY SPACE                
125500            " "               DELIMITED BY SIZE                           
125600            LT-PROV-LAST-NAME (LT-IDX)  DELIMITED BY SPACE                
125700            INTO SYSOUT-REC.                                              
125800     WRITE SYSOUT-REC.                                                    
125900 350-EXIT.                                                                
126000     EXIT.                                                                
126100                                                                          
126200 355-CHECK-NEW-SLOT-DUP.                                                  
126300     SET LT-IDX TO WS-SCAN-SUB.                                           
126400     IF WS-SCAN-SUB NOT = WS-CAND-IDX                                     
126500         MOVE LT-PAT-FIRST-NAME (LT-IDX) TO WS-UC-WORK                    
126600         PERFORM 910-UPPERCASE-FIELD THRU 910-EXIT                        
126700         MOVE WS-UC-WORK TO WS-CMP-FIRST-UC                               
126800         MOVE LT-PAT-LAST-NAME (LT-IDX) TO WS-UC-WORK                     
126900         PERFORM 910-UPPERCASE-FIELD THRU 910-EXIT                        
127000         MOVE WS-UC-WORK TO WS-CMP-LAST-UC                                
127100         IF WS-CMP-FIRST-UC = WS-TXN-FIRST-UC                             
127200            AND WS-CMP-LAST-UC = WS-TXN-LAST-UC                           
127300            AND LT-PAT-DOB (LT-IDX) = TXN-DOB                             
127400            AND LT-APPT-DATE (LT-IDX) = TXN-DATE                          
127500            AND LT-SLOT-INDEX (LT-IDX) = TXN-NEW-SLOT-NUM                 
127600             MOVE "Y" TO WS-DUP-SW.                                       
127700 355-EXIT.                                                                
127800     EXIT.                                                                
127900                                                                          
128000*---------------------------------------------------------------*         
128100* 910 - UPPERCASE ONE 15-BYTE NAME FIELD IN PLACE, WS-UC-WORK   *         
128200*---------------------------------------------------------------*         
128300 910-UPPERCASE-FIELD.                                                     
128400     INSPECT WS-UC-WORK                                                   
128500         CONVERTING "abcdefghijklmnopqrstuvwxyz"                          
128600                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                         
128700 910-EXIT.                                                                
128800     EXIT.                                                                
128900                                                                          
129000*---------------------------------------------------------------*         
129100* CLEANUP                                                        *        
129200*---------------------------------------------------------------*         
129300 900-CLEANUP.                                                             
129400     MOVE "900-CLEANUP" TO PARA-NAME.                                     
129500     CLOSE SYSOUT.                                                        
129600     DISPLAY "******** NORMAL END OF JOB CLNSKED-01 ********".            
129700     MOVE ZERO TO RETURN-CODE.                                            
129800     GOBACK.                                                              
