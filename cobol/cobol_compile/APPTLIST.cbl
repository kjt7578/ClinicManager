000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  APPTLIST.                                                   
000400 AUTHOR. R. HALVERSEN.                                                    
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 04/02/90.                                                  
000700 DATE-COMPILED. 04/02/90.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900******************************************************************        
001000*REMARKS.                                                                 
001100*    LEDGER SORT/REPORT SUBPROGRAM.  APPTPROC CALLS US ONCE PER           
001200*    PA/PP/PL/PO/PI/PS/PC COMMAND WITH THE LEDGER TABLE PASSED BY         
001300*    REFERENCE - WE SORT IT IN PLACE (SO THE NEXT REPORT SEES             
001400*    WHATEVER ORDER THE LAST ONE LEFT IT IN, PER THE BOOKING              
001500*    OFFICE'S OWN SPEC FOR THIS JOB) AND HAND BACK PRINT LINES            
001600*    FOR APPTPROC TO WRITE TO SYSOUT.  WE DO NOT OPEN ANY FILES           
001700*    OURSELVES.                                                           
001800*                                                                         
001900*----------------------- CHANGE LOG -----------------------------         
002000* 1990/04/02  RH  0005  ORIGINAL PROGRAM FOR CLNSKED-01 RELEASE - CT0005  
002100* 1990/04/02  RH  0005  PA/PP/PL REPORTS.                         CT0005  
002200* 1990/06/11  RH  0023  ADDED PO/PI RESTRICTED-COMPARE REPORTS.   CT0023  
002300* 1991/02/14  RH  0027  ADDED PS BILLING STATEMENT, CALLS         CT0027  
002400* 1991/02/14  RH  0027  CLCLCHRG FOR THE PER-VISIT AMOUNT, CLEARS CT0027  
002500* 1991/02/14  RH  0027  THE LEDGER WHEN DONE.                     CT0027  
002600* 1991/09/30  RH  0035  ADDED PC CREDIT REPORT - SEPARATE SORT    CT0035  
002700* 1991/09/30  RH  0035  PASS, PROVIDER LAST NAME ONLY, NOT THE    CT0035  
002800* 1991/09/30  RH  0035  SAME STABLE KEY AS PA.                    CT0035  
002900* 1999/03/09  RH  0117  Y2K REVIEW - DATE FIELDS HERE ARE ALREADY CT0117  
003000* 1999/03/09  RH  0117   4-DIGIT YEAR FROM THE LEDGER, NO CHANGE  CT0117  
003100* 1999/03/09  RH  0117  REQUIRED.                                 CT0117  
003200* 2001/06/04  TO  0133  PO/PI HEADER WORDING SYNCED WITH THE      CT0133  
003300* 2001/06/04  TO  0133  BOOKING OFFICE'S CURRENT REPORT TITLES.   CT0133  
003400* 2001/12/10  TO  0148  LK-LEDGER-TABLE NOW COPIES THE APPTLDGR   CT0148  
003500* 2001/12/10  TO  0148  MEMBER (LEDG- REPLACED BY LK-) INSTEAD OF CT0148  
003600* 2001/12/10  TO  0148  A HAND-KEYED LINKAGE COPY OF THE LAYOUT.  CT0148  
003700* 2001/12/10  TO  0149  ADDED WS-SWITCHES-DUMP AND                CT0149  
003800* 2001/12/10  TO  0149  WS-DATE-DISPLAY-FLAT TRACE VIEWS FOR      CT0149  
003900* 2001/12/10  TO  0149  HELPDESK - ALSO DISPLAYS THE SWITCH BYTES CT0149  
004000* 2001/12/10  TO  0149  WHENEVER A REPORT COMES BACK EMPTY.       CT0149  
004100* 2001/12/17  TO  0151  PA/PL/PO/PI HEADER WORDING RE-SYNCED      CT0151  
004200* 2001/12/17  TO  0151  WITH THE BOOKING OFFICE'S REPORT-TITLE    CT0151  
004300* 2001/12/17  TO  0151  MEMO - PA NOW SAYS DATE/TIME/PROVIDER,    CT0151  
004400* 2001/12/17  TO  0151  PL SAYS "LIST OF APPOINTMENTS" AGAIN,     CT0151  
004500* 2001/12/17  TO  0151  AND PO/PI BOTH SAY "LIST OF" AND          CT0151  
004600* 2001/12/17  TO  0151  "ORDERED BY" TO MATCH PA/PL WORDING.      CT0151  
004700******************************************************************        
004800                                                                          
004900 ENVIRONMENT DIVISION.                                                    
005000 CONFIGURATION SECTION.                                                   
005100 SOURCE-COMPUTER. IBM-390.                                                
005200 OBJECT-COMPUTER. IBM-390.                                                
005300 SPECIAL-NAMES.                                                           
005400     C01 IS TOP-OF-FORM.                                                  
005500                                                                          
005600 DATA DIVISION.                                                           
005700 FILE SECTION.                                                            
005800                                                                          
005900 WORKING-STORAGE SECTION.                                                 
006000 01  WS-COUNTY-TABLE.                                                     
006100     05  FILLER.                                                          
006200         10  FILLER  PIC X(11) VALUE "BRIDGEWATER".                       
006300         10  FILLER  PIC X(10) VALUE "SOMERSET".                          
006400     05  FILLER.                                                          
006500         10  FILLER  PIC X(11) VALUE "EDISON".                            
006600         10  FILLER  PIC X(10) VALUE "MIDDLESEX".                         
006700     05  FILLER.                                                          
006800         10  FILLER  PIC X(11) VALUE "PISCATAWAY".                        
006900         10  FILLER  PIC X(10) VALUE "MIDDLESEX".                         
007000     05  FILLER.                                                          
007100         10  FILLER  PIC X(11) VALUE "PRINCETON".                         
007200         10  FILLER  PIC X(10) VALUE "MERCER".                            
007300     05  FILLER.                                                          
007400         10  FILLER  PIC X(11) VALUE "MORRISTOWN".                        
007500         10  FILLER  PIC X(10) VALUE "MORRIS".                            
007600     05  FILLER.                                                          
007700         10  FILLER  PIC X(11) VALUE "CLARK".                             
007800         10  FILLER  PIC X(10) VALUE "UNION".                             
007900 01  WS-COUNTY-REDEF REDEFINES WS-COUNTY-TABLE.                           
008000     05  WS-COUNTY-ENTRY OCCURS 6 TIMES INDEXED BY WS-CTY-IDX.            
008100         10  WS-COUNTY-LOC        PIC X(11).                              
008200         10  WS-COUNTY-NAME       PIC X(10).                              
008300                                                                          
008400 01  WS-MISC-COUNTERS.                                                    
008500     05  WS-SORT-I                PIC 9(03) COMP.                         
008600     05  WS-SORT-J                PIC 9(03) COMP.                         
008700     05  WS-SORT-LIMIT            PIC 9(03) COMP.                         
008800     05  WS-KEY-SUB               PIC 9(03) COMP.                         
008900     05  WS-SCAN-SUB              PIC 9(03) COMP.                         
009000     05  WS-PRT-SUB               PIC 9(03) COMP.                         
009100     05  WS-PRINT-TALLY           PIC 9(03) COMP.                         
009200     05  WS-SEEN-COUNT            PIC 9(03) COMP.                         
009300     05  WS-SEEN-SUB              PIC 9(03) COMP.                         
009400     05  FILLER                   PIC X(01).                              
009500                                                                          
009600 01  WS-SWITCHES.                                                         
009700     05  WS-FOUND-SW              PIC X(01).                              
009800         88  WS-ITEM-FOUND        VALUE "Y".                              
009900     05  WS-EMPTY-SW              PIC X(01).                              
010000         88  WS-LIST-IS-EMPTY     VALUE "Y".                              
010100*    COMBINED VIEW OF BOTH ONE-BYTE SWITCHES FOR THE OPERATOR             
010200*    TRACE DISPLAY AT 000-RETURN.                                         
010300 01  WS-SWITCHES-DUMP REDEFINES WS-SWITCHES PIC X(02).                    
010400                                                                          
010500 01  WS-KEY-AREA.                                                         
010600     05  WS-DATE-KEY-1            PIC 9(08) COMP-3.                       
010700     05  WS-DATE-KEY-2            PIC 9(08) COMP-3.                       
010800     05  WS-DOB-KEY-1             PIC 9(08) COMP-3.                       
010900     05  WS-DOB-KEY-2             PIC 9(08) COMP-3.                       
011000     05  WS-COUNTY-1              PIC X(10).                              
011100     05  WS-COUNTY-2              PIC X(10).                              
011200     05  WS-DATE-KEY-OUT          PIC 9(08) COMP-3.                       
011300     05  WS-DOB-KEY-OUT           PIC 9(08) COMP-3.                       
011400     05  WS-COUNTY-OUT            PIC X(10).                              
011500     05  FILLER                   PIC X(01).                              
011600                                                                          
011700 01  WS-PRINT-LINE                PIC X(80).                              
011800 01  WS-DATE-DISPLAY.                                                     
011900     05  WS-DD-MM                 PIC Z9.                                 
012000     05  FILLER                   PIC X(01) VALUE "/".                    
012100     05  WS-DD-DD                 PIC Z9.                                 
012200     05  FILLER                   PIC X(01) VALUE "/".                    
012300     05  WS-DD-YYYY                PIC 9(04).                             
012400*    FLAT CHARACTER VIEW - USED BY THE STRING STATEMENTS BELOW            
012500*    WHEN THE EDITED DATE HAS TO BE BUTTED AGAINST OTHER TEXT.            
012600 01  WS-DATE-DISPLAY-FLAT REDEFINES WS-DATE-DISPLAY PIC X(10).            
012700                                                                          
012800*---------------------------------------------------------------*         
012900* DISTINCT-IDENTITY RUNNING-TOTAL TABLES FOR PS AND PC          *         
013000*---------------------------------------------------------------*         
013100 01  WS-SEEN-TABLE.                                                       
013200     05  WS-SEEN-ENTRY OCCURS 300 TIMES INDEXED BY WS-SEEN-IDX.           
013300         10  WS-SEEN-KEY1         PIC X(15).                              
013400         10  WS-SEEN-KEY2         PIC X(15).                              
013500         10  WS-SEEN-KEY3         PIC X(10).                              
013600         10  WS-SEEN-TOTAL        PIC 9(09)V99 COMP-3.                    
013700         10  FILLER               PIC X(01).                              
013800                                                                          
013900 01  WS-CHARGE-AREA.                                                      
014000     05  WS-CHARGE-AMOUNT         PIC 9(07)V99 COMP-3.                    
014100     05  WS-CHARGE-CONTROL.                                               
014200         10  WS-CHG-TYPE-SW       PIC X(01).                              
014300         10  WS-CHG-SPECIALTY-OR-RATE PIC X(12).                          
014400         10  WS-CHG-TECH-RATE     PIC 9(05).                              
014500     05  WS-RETURN-CD             PIC 9(04) COMP.                         
014600     05  WS-AMOUNT-EDIT-CM        PIC $$$$,$$9.99.                        
014700     05  WS-AMOUNT-EDIT-NC        PIC $$$$$9.99.                          
014800                                                                          
014900 LINKAGE SECTION.                                                         
015000 01  LK-REPORT-CODE               PIC X(02).                              
015100                                                                          
015200 01  LK-LEDGER-TABLE.                                                     
015300     02  LK-LT-ENTRY OCCURS 300 TIMES INDEXED BY LK-IDX.                  
015400         COPY APPTLDGR REPLACING ==01  LEDGER-ENTRY.== BY ====            
015500                                  ==LEDG-== BY ==LK-==.                   
015600 01  LK-HOLD-ENTRY                    PIC X(162).                         
015700                                                                          
015800 01  LK-LT-COUNT                      PIC 9(03) COMP.                     
015900                                                                          
016000 01  LK-REPORT-LINES.                                                     
016100     05  LK-LINE OCCURS 305 TIMES     PIC X(80).                          
016200 01  LK-LINE-COUNT                    PIC 9(03) COMP.                     
016300 01  RETURN-CD                        PIC 9(04) COMP.                     
016400                                                                          
016500 PROCEDURE DIVISION USING LK-REPORT-CODE, LK-LEDGER-TABLE,                
016600                           LK-LT-COUNT, LK-REPORT-LINES,                  
016700                           LK-LINE-COUNT, RETURN-CD.                      
016800                                                                          
016900 000-MAINLINE.                                                            
017000     MOVE ZERO TO LK-LINE-COUNT.                                          
017100     MOVE SPACES TO LK-REPORT-LINES.                                      
017200     MOVE "N" TO WS-EMPTY-SW.                                             
017300     IF LK-LT-COUNT = 0                                                   
017400         MOVE "Y" TO WS-EMPTY-SW                                          
017500         ADD 1 TO LK-LINE-COUNT                                           
017600         MOVE "Schedule calendar is empty." TO                            
017700                                  LK-LINE (LK-LINE-COUNT)                 
017800         GO TO 000-RETURN.                                                
017900                                                                          
018000     EVALUATE LK-REPORT-CODE                                              
018100         WHEN "PA"                                                        
018200             PERFORM 100-PA-REPORT THRU 100-EXIT                          
018300         WHEN "PP"                                                        
018400             PERFORM 200-PP-REPORT THRU 200-EXIT                          
018500         WHEN "PL"                                                        
018600             PERFORM 300-PL-REPORT THRU 300-EXIT                          
018700         WHEN "PO"                                                        
018800             PERFORM 400-PO-REPORT THRU 400-EXIT                          
018900         WHEN "PI"                                                        
019000             PERFORM 500-PI-REPORT THRU 500-EXIT                          
019100         WHEN "PS"                                                        
019200             PERFORM 600-PS-REPORT THRU 600-EXIT                          
019300         WHEN "PC"                                                        
019400             PERFORM 700-PC-REPORT THRU 700-EXIT                          
019500     END-EVALUATE.                                                        
019600 000-RETURN.                                                              
019700     IF WS-LIST-IS-EMPTY                                                  
019800         DISPLAY "APPTLIST - SWITCHES AT EXIT - " WS-SWITCHES-DUMP        
019900     MOVE ZERO TO RETURN-CD.                                              
020000     GOBACK.                                                              
020100                                                                          
020200*---------------------------------------------------------------*         
020300* 100 - PA - DATE/TIME/PROVIDER                                 *         
020400*---------------------------------------------------------------*         
020500 100-PA-REPORT.                                                           
020600     PERFORM 110-SORT-BY-DATE-TIME-PROV THRU 110-EXIT.                    
020700     ADD 1 TO LK-LINE-COUNT.                                              
020800     MOVE "** List of appointments, ordered by date/time/provider.        
020900-    "" TO LK-LINE (LK-LINE-COUNT).                                       
021000     PERFORM 120-PRINT-ONE-APPT THRU 120-EXIT                             
021100             VARYING WS-PRT-SUB FROM 1 BY 1                               
021200             UNTIL WS-PRT-SUB > LK-LT-COUNT.                              
021300     ADD 1 TO LK-LINE-COUNT.                                              
021400     MOVE "** end of list **" TO LK-LINE (LK-LINE-COUNT).                 
021500 100-EXIT.                                                                
021600     EXIT.                                                                
021700                                                                          
021800 110-SORT-BY-DATE-TIME-PROV.                                              
021900     IF LK-LT-COUNT < 2                                                   
022000         GO TO 110-EXIT.                                                  
022100     PERFORM 112-OUTER-PASS THRU 112-EXIT                                 
022200             VARYING WS-SORT-I FROM 1 BY 1                                
022300             UNTIL WS-SORT-I > LK-LT-COUNT - 1.                           
022400 110-EXIT.                                                                
022500     EXIT.                                                                
022600                                                                          
022700 112-OUTER-PASS.                                                          
022800     COMPUTE WS-SORT-LIMIT = LK-LT-COUNT - WS-SORT-I.                     
022900     PERFORM 114-INNER-COMPARE THRU 114-EXIT                              
023000             VARYING WS-SORT-J FROM 1 BY 1                                
023100             UNTIL WS-SORT-J > WS-SORT-LIMIT.                             
023200 112-EXIT.                                                                
023300     EXIT.                                                                
023400                                                                          
023500 114-INNER-COMPARE.                                                       
023600     MOVE WS-SORT-J TO WS-KEY-SUB.                                        
023700     PERFORM 910-COMPUTE-DATE-KEY THRU 910-EXIT.                          
023800     MOVE WS-DATE-KEY-OUT TO WS-DATE-KEY-1.                               
023900     COMPUTE WS-KEY-SUB = WS-SORT-J + 1.                                  
024000     PERFORM 910-COMPUTE-DATE-KEY THRU 910-EXIT.                          
024100     MOVE WS-DATE-KEY-OUT TO WS-DATE-KEY-2.                               
024200                                                                          
024300     MOVE "N" TO WS-FOUND-SW.                                             
024400     IF WS-DATE-KEY-1 > WS-DATE-KEY-2                                     
024500         MOVE "Y" TO WS-FOUND-SW                                          
024600     ELSE                                                                 
024700       IF WS-DATE-KEY-1 = WS-DATE-KEY-2                                   
024800         IF LK-SLOT-INDEX (WS-SORT-J) >                                   
024900                 LK-SLOT-INDEX (WS-SORT-J + 1)                            
025000             MOVE "Y" TO WS-FOUND-SW                                      
025100         ELSE                                                             
025200           IF LK-SLOT-INDEX (WS-SORT-J) =                                 
025300                 LK-SLOT-INDEX (WS-SORT-J + 1)                            
025400             AND LK-PROV-LAST-NAME (WS-SORT-J) >                          
025500                 LK-PROV-LAST-NAME (WS-SORT-J + 1)                        
025600               MOVE "Y" TO WS-FOUND-SW.                                   
025700                                                                          
025800     IF WS-ITEM-FOUND                                                     
025900         PERFORM 920-SWAP-ADJACENT THRU 920-EXIT.                         
026000 114-EXIT.                                                                
026100     EXIT.                                                                
026200                                                                          
026300 120-PRINT-ONE-APPT.                                                      
026400     SET LK-IDX TO WS-PRT-SUB.                                            
026500     PERFORM 940-BUILD-APPT-LINE THRU 940-EXIT.                           
026600     ADD 1 TO LK-LINE-COUNT.                                              
026700     MOVE WS-PRINT-LINE TO LK-LINE (LK-LINE-COUNT).                       
026800 120-EXIT.                                                                
026900     EXIT.                                                                
027000                                                                          
027100*---------------------------------------------------------------*         
027200* 200 - PP - PATIENT/DATE/TIME                                  *         
027300*---------------------------------------------------------------*         
027400 200-PP-REPORT.                                                           
027500     PERFORM 210-SORT-BY-PATIENT THRU 210-EXIT.                           
027600     ADD 1 TO LK-LINE-COUNT.                                              
027700     MOVE "** Appointments ordered by patient/date/time"                  
027800                                  TO LK-LINE (LK-LINE-COUNT).             
027900     PERFORM 120-PRINT-ONE-APPT THRU 120-EXIT                             
028000             VARYING WS-PRT-SUB FROM 1 BY 1                               
028100             UNTIL WS-PRT-SUB > LK-LT-COUNT.                              
028200     ADD 1 TO LK-LINE-COUNT.                                              
028300     MOVE "** end of list **" TO LK-LINE (LK-LINE-COUNT).                 
028400 200-EXIT.                                                                
028500     EXIT.                                                                
028600                                                                          
028700 210-SORT-BY-PATIENT.                                                     
028800     IF LK-LT-COUNT < 2                                                   
028900         GO TO 210-EXIT.                                                  
029000     PERFORM 212-OUTER-PASS THRU 212-EXIT                                 
029100             VARYING WS-SORT-I FROM 1 BY 1                                
029200             UNTIL WS-SORT-I > LK-LT-COUNT - 1.                           
029300 210-EXIT.                                                                
029400     EXIT.                                                                
029500                                                                          
029600 212-OUTER-PASS.                                                          
029700     COMPUTE WS-SORT-LIMIT = LK-LT-COUNT - WS-SORT-I.                     
029800     PERFORM 214-INNER-COMPARE THRU 214-EXIT                              
029900             VARYING WS-SORT-J FROM 1 BY 1                                
030000             UNTIL WS-SORT-J > WS-SORT-LIMIT.                             
030100 212-EXIT.                                                                
030200     EXIT.                                                                
030300                                                                          
030400 214-INNER-COMPARE.                                                       
030500     MOVE "N" TO WS-FOUND-SW.                                             
030600     IF LK-PAT-LAST-NAME (WS-SORT-J) >                                    
030700        LK-PAT-LAST-NAME (WS-SORT-J + 1)                                  
030800         MOVE "Y" TO WS-FOUND-SW                                          
030900     ELSE                                                                 
031000       IF LK-PAT-LAST-NAME (WS-SORT-J) =                                  
031100          LK-PAT-LAST-NAME (WS-SORT-J + 1)                                
031200         IF LK-PAT-FIRST-NAME (WS-SORT-J) >                               
031300            LK-PAT-FIRST-NAME (WS-SORT-J + 1)                             
031400             MOVE "Y" TO WS-FOUND-SW                                      
031500         ELSE                                                             
031600           IF LK-PAT-FIRST-NAME (WS-SORT-J) =                             
031700              LK-PAT-FIRST-NAME (WS-SORT-J + 1)                           
031800               MOVE WS-SORT-J TO WS-KEY-SUB                               
031900               PERFORM 912-COMPUTE-DOB-KEY THRU 912-EXIT                  
032000               MOVE WS-DOB-KEY-OUT TO WS-DOB-KEY-1                        
032100               COMPUTE WS-KEY-SUB = WS-SORT-J + 1                         
032200               PERFORM 912-COMPUTE-DOB-KEY THRU 912-EXIT                  
032300               MOVE WS-DOB-KEY-OUT TO WS-DOB-KEY-2                        
032400               IF WS-DOB-KEY-1 > WS-DOB-KEY-2                             
032500                   MOVE "Y" TO WS-FOUND-SW                                
032600               ELSE                                                       
032700                 IF WS-DOB-KEY-1 = WS-DOB-KEY-2                           
032800                   MOVE WS-SORT-J TO WS-KEY-SUB                           
032900                   PERFORM 910-COMPUTE-DATE-KEY THRU 910-EXIT             
033000                   MOVE WS-DATE-KEY-OUT TO WS-DATE-KEY-1                  
033100                   COMPUTE WS-KEY-SUB = WS-SORT-J + 1                     
033200                   PERFORM 910-COMPUTE-DATE-KEY THRU 910-EXIT             
033300                   MOVE WS-DATE-KEY-OUT TO WS-DATE-KEY-2                  
033400                   IF WS-DATE-KEY-1 > WS-DATE-KEY-2                       
033500                       MOVE "Y" TO WS-FOUND-SW.                           
033600                                                                          
033700     IF WS-ITEM-FOUND                                                     
033800         PERFORM 920-SWAP-ADJACENT THRU 920-EXIT.                         
033900 214-EXIT.                                                                
034000     EXIT.                                                                
034100                                                                          
034200*---------------------------------------------------------------*         
034300* 300 - PL - COUNTY/DATE/TIME                                   *         
034400*---------------------------------------------------------------*         
034500 300-PL-REPORT.                                                           
034600     PERFORM 310-SORT-BY-COUNTY THRU 310-EXIT.                            
034700     ADD 1 TO LK-LINE-COUNT.                                              
034800     MOVE "** List of appointments, ordered by county/date/time."         
034900                                  TO LK-LINE (LK-LINE-COUNT).             
035000     PERFORM 120-PRINT-ONE-APPT THRU 120-EXIT                             
035100             VARYING WS-PRT-SUB FROM 1 BY 1                               
035200             UNTIL WS-PRT-SUB > LK-LT-COUNT.                              
035300     ADD 1 TO LK-LINE-COUNT.                                              
035400     MOVE "** end of list **" TO LK-LINE (LK-LINE-COUNT).                 
035500 300-EXIT.                                                                
035600     EXIT.                                                                
035700                                                                          
035800 310-SORT-BY-COUNTY.                                                      
035900     IF LK-LT-COUNT < 2                                                   
036000         GO TO 310-EXIT.                                                  
036100     PERFORM 312-OUTER-PASS THRU 312-EXIT                                 
036200             VARYING WS-SORT-I FROM 1 BY 1                                
036300             UNTIL WS-SORT-I > LK-LT-COUNT - 1.                           
036400 310-EXIT.                                                                
036500     EXIT.                                                                
036600                                                                          
036700 312-OUTER-PASS.                                                          
036800     COMPUTE WS-SORT-LIMIT = LK-LT-COUNT - WS-SORT-I.                     
036900     PERFORM 314-INNER-COMPARE THRU 314-EXIT                              
037000             VARYING WS-SORT-J FROM 1 BY 1                                
037100             UNTIL WS-SORT-J > WS-SORT-LIMIT.                             
037200 312-EXIT.                                                                
037300     EXIT.                                                                
037400                                                                          
037500 314-INNER-COMPARE.                                                       
037600     PERFORM 316-COUNTY-DATE-COMPARE THRU 316-EXIT.                       
037700     IF WS-ITEM-FOUND                                                     
037800         PERFORM 920-SWAP-ADJACENT THRU 920-EXIT.                         
037900 314-EXIT.                                                                
038000     EXIT.                                                                
038100                                                                          
038200 316-COUNTY-DATE-COMPARE.                                                 
038300     MOVE "N" TO WS-FOUND-SW.                                             
038400     MOVE WS-SORT-J TO WS-KEY-SUB.                                        
038500     PERFORM 914-LOOKUP-COUNTY THRU 914-EXIT.                             
038600     MOVE WS-COUNTY-OUT TO WS-COUNTY-1.                                   
038700     COMPUTE WS-KEY-SUB = WS-SORT-J + 1.                                  
038800     PERFORM 914-LOOKUP-COUNTY THRU 914-EXIT.                             
038900     MOVE WS-COUNTY-OUT TO WS-COUNTY-2.                                   
039000                                                                          
039100     IF WS-COUNTY-1 > WS-COUNTY-2                                         
039200         MOVE "Y" TO WS-FOUND-SW                                          
039300     ELSE                                                                 
039400       IF WS-COUNTY-1 = WS-COUNTY-2                                       
039500         MOVE WS-SORT-J TO WS-KEY-SUB                                     
039600         PERFORM 910-COMPUTE-DATE-KEY THRU 910-EXIT                       
039700         MOVE WS-DATE-KEY-OUT TO WS-DATE-KEY-1                            
039800         COMPUTE WS-KEY-SUB = WS-SORT-J + 1                               
039900         PERFORM 910-COMPUTE-DATE-KEY THRU 910-EXIT                       
040000         MOVE WS-DATE-KEY-OUT TO WS-DATE-KEY-2                            
040100         IF WS-DATE-KEY-1 > WS-DATE-KEY-2                                 
040200             MOVE "Y" TO WS-FOUND-SW                                      
040300         ELSE                                                             
040400           IF WS-DATE-KEY-1 = WS-DATE-KEY-2                               
040500             AND LK-SLOT-INDEX (WS-SORT-J) >                              
040600                 LK-SLOT-INDEX (WS-SORT-J + 1)                            
040700               MOVE "Y" TO WS-FOUND-SW.                                   
040800 316-EXIT.                                                                
040900     EXIT.                                                                
041000                                                                          
041100*---------------------------------------------------------------*         
041200* 400 - PO - OFFICE ONLY, COUNTY/DATE/TIME, RESTRICTED COMPARE  *         
041300*---------------------------------------------------------------*         
041400 400-PO-REPORT.                                                           
041500     PERFORM 410-SORT-OFFICE-ONLY THRU 410-EXIT.                          
041600     ADD 1 TO LK-LINE-COUNT.                                              
041700     MOVE "** List of office appointments, ordered by county/date/        
041800-    "time." TO LK-LINE (LK-LINE-COUNT).                                  
041900     MOVE ZERO TO WS-PRINT-TALLY.                                         
042000     PERFORM 420-PRINT-IF-OFFICE THRU 420-EXIT                            
042100             VARYING WS-PRT-SUB FROM 1 BY 1                               
042200             UNTIL WS-PRT-SUB > LK-LT-COUNT.                              
042300     IF WS-PRINT-TALLY = 0                                                
042400         ADD 1 TO LK-LINE-COUNT                                           
042500         MOVE "No non-technician office appointments available."          
042600                                  TO LK-LINE (LK-LINE-COUNT).             
042700     ADD 1 TO LK-LINE-COUNT.                                              
042800     MOVE "** end of list **" TO LK-LINE (LK-LINE-COUNT).                 
042900 400-EXIT.                                                                
043000     EXIT.                                                                
043100                                                                          
043200 410-SORT-OFFICE-ONLY.                                                    
043300     IF LK-LT-COUNT < 2                                                   
043400         GO TO 410-EXIT.                                                  
043500     PERFORM 412-OUTER-PASS THRU 412-EXIT                                 
043600             VARYING WS-SORT-I FROM 1 BY 1                                
043700             UNTIL WS-SORT-I > LK-LT-COUNT - 1.                           
043800 410-EXIT.                                                                
043900     EXIT.                                                                
044000                                                                          
044100 412-OUTER-PASS.                                                          
044200     COMPUTE WS-SORT-LIMIT = LK-LT-COUNT - WS-SORT-I.                     
044300     PERFORM 414-INNER-COMPARE THRU 414-EXIT                              
044400             VARYING WS-SORT-J FROM 1 BY 1                                
044500             UNTIL WS-SORT-J > WS-SORT-LIMIT.                             
044600 412-EXIT.                                                                
044700     EXIT.                                                                
044800                                                                          
044900 414-INNER-COMPARE.                                                       
045000     MOVE "N" TO WS-FOUND-SW.                                             
045100     IF LK-PROV-IS-DOCTOR (WS-SORT-J)                                     
045200        AND LK-PROV-IS-DOCTOR (WS-SORT-J + 1)                             
045300         PERFORM 316-COUNTY-DATE-COMPARE THRU 316-EXIT.                   
045400     IF WS-ITEM-FOUND                                                     
045500         PERFORM 920-SWAP-ADJACENT THRU 920-EXIT.                         
045600 414-EXIT.                                                                
045700     EXIT.                                                                
045800                                                                          
045900 420-PRINT-IF-OFFICE.                                                     
046000     SET LK-IDX TO WS-PRT-SUB.                                            
046100     IF LK-PROV-IS-DOCTOR (WS-PRT-SUB)                                    
046200         ADD 1 TO WS-PRINT-TALLY                                          
046300         PERFORM 940-BUILD-APPT-LINE THRU 940-EXIT                        
046400         ADD 1 TO LK-LINE-COUNT                                           
046500         MOVE WS-PRINT-LINE TO LK-LINE (LK-LINE-COUNT).                   
046600 420-EXIT.                                                                
046700     EXIT.                                                                
046800                                                                          
046900*---------------------------------------------------------------*         
047000* 500 - PI - IMAGING ONLY, COUNTY/DATE/TIME/TECH-FIRST-NAME     *         
047100*---------------------------------------------------------------*         
047200 500-PI-REPORT.                                                           
047300     PERFORM 510-SORT-IMAGING-ONLY THRU 510-EXIT.                         
047400     ADD 1 TO LK-LINE-COUNT.                                              
047500     MOVE "** List of radiology appointments, ordered by county/da        
047600-    "te/time." TO LK-LINE (LK-LINE-COUNT).                               
047700     MOVE ZERO TO WS-PRINT-TALLY.                                         
047800     PERFORM 520-PRINT-IF-IMAGING THRU 520-EXIT                           
047900             VARYING WS-PRT-SUB FROM 1 BY 1                               
048000             UNTIL WS-PRT-SUB > LK-LT-COUNT.                              
048100     IF WS-PRINT-TALLY = 0                                                
048200         ADD 1 TO LK-LINE-COUNT                                           
048300         MOVE "No imaging appointments available."                        
048400                                  TO LK-LINE (LK-LINE-COUNT).             
048500     ADD 1 TO LK-LINE-COUNT.                                              
048600     MOVE "** end of list **" TO LK-LINE (LK-LINE-COUNT).                 
048700 500-EXIT.                                                                
048800     EXIT.                                                                
048900                                                                          
049000 510-SORT-IMAGING-ONLY.                                                   
049100     IF LK-LT-COUNT < 2                                                   
049200         GO TO 510-EXIT.                                                  
049300     PERFORM 512-OUTER-PASS THRU 512-EXIT                                 
049400             VARYING WS-SORT-I FROM 1 BY 1                                
049500             UNTIL WS-SORT-I > LK-LT-COUNT - 1.                           
049600 510-EXIT.                                                                
049700     EXIT.                                                                
049800                                                                          
049900 512-OUTER-PASS.                                                          
050000     COMPUTE WS-SORT-LIMIT = LK-LT-COUNT - WS-SORT-I.                     
050100     PERFORM 514-INNER-COMPARE THRU 514-EXIT                              
050200             VARYING WS-SORT-J FROM 1 BY 1                                
050300             UNTIL WS-SORT-J > WS-SORT-LIMIT.                             
050400 512-EXIT.                                                                
050500     EXIT.                                                                
050600                                                                          
050700 514-INNER-COMPARE.                                                       
050800     MOVE "N" TO WS-FOUND-SW.                                             
050900     IF LK-PROV-IS-TECH (WS-SORT-J)                                       
051000        AND LK-PROV-IS-TECH (WS-SORT-J + 1)                               
051100         PERFORM 316-COUNTY-DATE-COMPARE THRU 316-EXIT                    
051200         IF NOT WS-ITEM-FOUND                                             
051300           IF WS-COUNTY-1 = WS-COUNTY-2                                   
051400              AND WS-DATE-KEY-1 = WS-DATE-KEY-2                           
051500              AND LK-SLOT-INDEX (WS-SORT-J) =                             
051600                  LK-SLOT-INDEX (WS-SORT-J + 1)                           
051700              AND LK-PROV-FIRST-NAME (WS-SORT-J) >                        
051800                  LK-PROV-FIRST-NAME (WS-SORT-J + 1)                      
051900                MOVE "Y" TO WS-FOUND-SW.                                  
052000     IF WS-ITEM-FOUND                                                     
052100         PERFORM 920-SWAP-ADJACENT THRU 920-EXIT.                         
052200 514-EXIT.                                                                
052300     EXIT.                                                                
052400                                                                          
052500 520-PRINT-IF-IMAGING.                                                    
052600     SET LK-IDX TO WS-PRT-SUB.                                            
052700     IF LK-PROV-IS-TECH (WS-PRT-SUB)                                      
052800         ADD 1 TO WS-PRINT-TALLY                                          
052900         PERFORM 940-BUILD-APPT-LINE THRU 940-EXIT                        
053000         ADD 1 TO LK-LINE-COUNT                                           
053100         MOVE WS-PRINT-LINE TO LK-LINE (LK-LINE-COUNT).                   
053200 520-EXIT.                                                                
053300     EXIT.                                                                
053400                                                                          
053500*---------------------------------------------------------------*         
053600* 600 - PS - PER-PATIENT BILLING STATEMENT, LEDGER CLEARED      *         
053700*---------------------------------------------------------------*         
053800 600-PS-REPORT.                                                           
053900     PERFORM 210-SORT-BY-PATIENT THRU 210-EXIT.                           
054000     MOVE ZERO TO WS-SEEN-COUNT.                                          
054100     PERFORM 610-ACCUMULATE-ONE-PATIENT THRU 610-EXIT                     
054200             VARYING WS-SCAN-SUB FROM 1 BY 1                              
054300             UNTIL WS-SCAN-SUB > LK-LT-COUNT.                             
054400     PERFORM 620-PRINT-ONE-STATEMENT THRU 620-EXIT                        
054500             VARYING WS-SEEN-SUB FROM 1 BY 1                              
054600             UNTIL WS-SEEN-SUB > WS-SEEN-COUNT.                           
054700     MOVE ZERO TO LK-LT-COUNT.                                            
054800 600-EXIT.                                                                
054900     EXIT.                                                                
055000                                                                          
055100 610-ACCUMULATE-ONE-PATIENT.                                              
055200     SET LK-IDX TO WS-SCAN-SUB.                                           
055300     PERFORM 630-CALC-APPT-CHARGE THRU 630-EXIT.                          
055400                                                                          
055500     MOVE "N" TO WS-FOUND-SW.                                             
055600     PERFORM 612-CHECK-SEEN THRU 612-EXIT                                 
055700             VARYING WS-SEEN-SUB FROM 1 BY 1                              
055800             UNTIL WS-SEEN-SUB > WS-SEEN-COUNT OR WS-ITEM-FOUND.          
055900                                                                          
056000     IF WS-ITEM-FOUND                                                     
056100         ADD WS-CHARGE-AMOUNT TO WS-SEEN-TOTAL (WS-SEEN-SUB)              
056200     ELSE                                                                 
056300         ADD 1 TO WS-SEEN-COUNT                                           
056400         SET WS-SEEN-IDX TO WS-SEEN-COUNT                                 
056500         MOVE LK-PAT-LAST-NAME (LK-IDX)                                   
056600                                 TO WS-SEEN-KEY1 (WS-SEEN-IDX)            
056700         MOVE LK-PAT-FIRST-NAME (LK-IDX)                                  
056800                                 TO WS-SEEN-KEY2 (WS-SEEN-IDX)            
056900         MOVE LK-PAT-DOB (LK-IDX)                                         
057000                                 TO WS-SEEN-KEY3 (WS-SEEN-IDX)            
057100         MOVE WS-CHARGE-AMOUNT                                            
057200                                 TO WS-SEEN-TOTAL (WS-SEEN-IDX).          
057300 610-EXIT.                                                                
057400     EXIT.                                                                
057500                                                                          
057600 612-CHECK-SEEN.                                                          
057700     SET WS-SEEN-IDX TO WS-SEEN-SUB.                                      
057800     IF WS-SEEN-KEY1 (WS-SEEN-IDX) = LK-PAT-LAST-NAME (LK-IDX)            
057900        AND WS-SEEN-KEY2 (WS-SEEN-IDX) =                                  
058000                                 LK-PAT-FIRST-NAME (LK-IDX)               
058100        AND WS-SEEN-KEY3 (WS-SEEN-IDX) = LK-PAT-DOB (LK-IDX)              
058200         MOVE "Y" TO WS-FOUND-SW.                                         
058300 612-EXIT.                                                                
058400     EXIT.                                                                
058500                                                                          
058600 620-PRINT-ONE-STATEMENT.                                                 
058700     SET WS-SEEN-IDX TO WS-SEEN-SUB.                                      
058800     MOVE WS-SEEN-TOTAL (WS-SEEN-IDX) TO WS-AMOUNT-EDIT-CM.               
058900     STRING "(" DELIMITED BY SIZE                                         
059000            WS-SEEN-SUB DELIMITED BY SIZE                                 
059100            ") "        DELIMITED BY SIZE                                 
059200            WS-SEEN-KEY1 (WS-SEEN-IDX) DELIMITED BY SPACE                 
059300            " "         DELIMITED BY SIZE                                 
059400            WS-SEEN-KEY2 (WS-SEEN-IDX) DELIMITED BY SPACE                 
059500            " "         DELIMITED BY SIZE                                 
059600            WS-SEEN-KEY3 (WS-SEEN-IDX) DELIMITED BY SIZE                  
059700            " [due: "   DELIMITED BY SIZE                                 
059800            WS-AMOUNT-EDIT-CM DELIMITED BY SIZE                           
059900            "]"         DELIMITED BY SIZE                                 
060000            INTO WS-PRINT-LINE.                                           
060100     ADD 1 TO LK-LINE-COUNT.                                              
060200     MOVE WS-PRINT-LINE TO LK-LINE (LK-LINE-COUNT).                       
060300 620-EXIT.                                                                
060400     EXIT.                                                                
060500                                                                          
060600*---------------------------------------------------------------*         
060700* 700 - PC - PER-PROVIDER CREDIT REPORT                        *          
060800*---------------------------------------------------------------*         
060900 700-PC-REPORT.                                                           
061000     PERFORM 710-SORT-BY-PROV-LAST THRU 710-EXIT.                         
061100     ADD 1 TO LK-LINE-COUNT.                                              
061200     MOVE "** Credit amount ordered by provider."                         
061300                                  TO LK-LINE (LK-LINE-COUNT).             
061400     MOVE ZERO TO WS-SEEN-COUNT.                                          
061500     PERFORM 720-ACCUMULATE-ONE-PROVIDER THRU 720-EXIT                    
061600             VARYING WS-SCAN-SUB FROM 1 BY 1                              
061700             UNTIL WS-SCAN-SUB > LK-LT-COUNT.                             
061800     PERFORM 730-PRINT-ONE-CREDIT THRU 730-EXIT                           
061900             VARYING WS-SEEN-SUB FROM 1 BY 1                              
062000             UNTIL WS-SEEN-SUB > WS-SEEN-COUNT.                           
062100     ADD 1 TO LK-LINE-COUNT.                                              
062200     MOVE "** end of list **" TO LK-LINE (LK-LINE-COUNT).                 
062300 700-EXIT.                                                                
062400     EXIT.                                                                
062500                                                                          
062600 710-SORT-BY-PROV-LAST.                                                   
062700     IF LK-LT-COUNT < 2                                                   
062800         GO TO 710-EXIT.                                                  
062900     PERFORM 712-OUTER-PASS THRU 712-EXIT                                 
063000             VARYING WS-SORT-I FROM 1 BY 1                                
063100             UNTIL WS-SORT-I > LK-LT-COUNT - 1.                           
063200 710-EXIT.                                                                
063300     EXIT.                                                                
063400                                                                          
063500 712-OUTER-PASS.                                                          
063600     COMPUTE WS-SORT-LIMIT = LK-LT-COUNT - WS-SORT-I.                     
063700     PERFORM 714-INNER-COMPARE THRU 714-EXIT                              
063800             VARYING WS-SORT-J FROM 1 BY 1                                
063900             UNTIL WS-SORT-J > WS-SORT-LIMIT.                             
064000 712-EXIT.                                                                
064100     EXIT.                                                                
064200                                                                          
064300 714-INNER-COMPARE.                                                       
064400     MOVE "N" TO WS-FOUND-SW.                                             
064500     IF LK-PROV-LAST-NAME (WS-SORT-J) >                                   
064600        LK-PROV-LAST-NAME (WS-SORT-J + 1)                                 
064700         MOVE "Y" TO WS-FOUND-SW.                                         
064800     IF WS-ITEM-FOUND                                                     
064900         PERFORM 920-SWAP-ADJACENT THRU 920-EXIT.                         
065000 714-EXIT.                                                                
065100     EXIT.                                                                
065200                                                                          
065300 720-ACCUMULATE-ONE-PROVIDER.                                             
065400     SET LK-IDX TO WS-SCAN-SUB.                                           
065500     PERFORM 630-CALC-APPT-CHARGE THRU 630-EXIT.                          
065600                                                                          
065700     MOVE "N" TO WS-FOUND-SW.                                             
065800     PERFORM 722-CHECK-SEEN-PROV THRU 722-EXIT                            
065900             VARYING WS-SEEN-SUB FROM 1 BY 1                              
066000             UNTIL WS-SEEN-SUB > WS-SEEN-COUNT OR WS-ITEM-FOUND.          
066100                                                                          
066200     IF WS-ITEM-FOUND                                                     
066300         ADD WS-CHARGE-AMOUNT TO WS-SEEN-TOTAL (WS-SEEN-SUB)              
066400     ELSE                                                                 
066500         ADD 1 TO WS-SEEN-COUNT                                           
066600         SET WS-SEEN-IDX TO WS-SEEN-COUNT                                 
066700         MOVE LK-PROV-LAST-NAME (LK-IDX)                                  
066800                                 TO WS-SEEN-KEY1 (WS-SEEN-IDX)            
066900         MOVE LK-PROV-FIRST-NAME (LK-IDX)                                 
067000                                 TO WS-SEEN-KEY2 (WS-SEEN-IDX)            
067100         MOVE LK-PROV-DOB (LK-IDX)                                        
067200                                 TO WS-SEEN-KEY3 (WS-SEEN-IDX)            
067300         MOVE WS-CHARGE-AMOUNT                                            
067400                                 TO WS-SEEN-TOTAL (WS-SEEN-IDX).          
067500 720-EXIT.                                                                
067600     EXIT.                                                                
067700                                                                          
067800 722-CHECK-SEEN-PROV.                                                     
067900     SET WS-SEEN-IDX TO WS-SEEN-SUB.                                      
068000     IF WS-SEEN-KEY1 (WS-SEEN-IDX) = LK-PROV-LAST-NAME (LK-IDX)           
068100        AND WS-SEEN-KEY2 (WS-SEEN-IDX) =                                  
068200                                 LK-PROV-FIRST-NAME (LK-IDX)              
068300        AND WS-SEEN-KEY3 (WS-SEEN-IDX) = LK-PROV-DOB (LK-IDX)             
068400         MOVE "Y" TO WS-FOUND-SW.                                         
068500 722-EXIT.                                                                
068600     EXIT.                                                                
068700                                                                          
068800 730-PRINT-ONE-CREDIT.                                                    
068900     SET WS-SEEN-IDX TO WS-SEEN-SUB.                                      
069000     MOVE WS-SEEN-TOTAL (WS-SEEN-IDX) TO WS-AMOUNT-EDIT-NC.               
069100     STRING "(" DELIMITED BY SIZE                                         
069200            WS-SEEN-SUB DELIMITED BY SIZE                                 
069300            ") "        DELIMITED BY SIZE                                 
069400            WS-SEEN-KEY2 (WS-SEEN-IDX) DELIMITED BY SPACE                 
069500            " "         DELIMITED BY SIZE                                 
069600            WS-SEEN-KEY1 (WS-SEEN-IDX) DELIMITED BY SPACE                 
069700            " "         DELIMITED BY SIZE                                 
069800            WS-SEEN-KEY3 (WS-SEEN-IDX) DELIMITED BY SIZE                  
069900            " [credit amount: " DELIMITED BY SIZE                         
070000            WS-AMOUNT-EDIT-NC  DELIMITED BY SIZE                          
070100            "]"         DELIMITED BY SIZE                                 
070200            INTO WS-PRINT-LINE.                                           
070300     ADD 1 TO LK-LINE-COUNT.                                              
070400     MOVE WS-PRINT-LINE TO LK-LINE (LK-LINE-COUNT).                       
070500 730-EXIT.                                                                
070600     EXIT.                                                                
070700                                                                          
070800*---------------------------------------------------------------*         
070900* 630 - PER-APPOINTMENT CHARGE, VIA CLCLCHRG                    *         
071000*---------------------------------------------------------------*         
071100 630-CALC-APPT-CHARGE.                                                    
071200     IF LK-PROV-IS-DOCTOR (LK-IDX)                                        
071300         MOVE "D" TO WS-CHG-TYPE-SW                                       
071400         MOVE LK-PROV-SPECIALTY (LK-IDX)                                  
071500                                 TO WS-CHG-SPECIALTY-OR-RATE              
071600     ELSE                                                                 
071700         MOVE "T" TO WS-CHG-TYPE-SW                                       
071800         MOVE LK-PROV-RATE (LK-IDX) TO WS-CHG-TECH-RATE.                  
071900     CALL "CLCLCHRG" USING WS-CHARGE-CONTROL, WS-CHARGE-AMOUNT,           
072000                            WS-RETURN-CD.                                 
072100 630-EXIT.                                                                
072200     EXIT.                                                                
072300                                                                          
072400*---------------------------------------------------------------*         
072500* 900-SERIES HELPER PARAGRAPHS                                  *         
072600*---------------------------------------------------------------*         
072700 910-COMPUTE-DATE-KEY.                                                    
072800     SET LK-IDX TO WS-KEY-SUB.                                            
072900     COMPUTE WS-DATE-KEY-OUT =                                            
073000             LK-APPT-YYYY (LK-IDX) * 10000                                
073100           + LK-APPT-MM (LK-IDX) * 100                                    
073200           + LK-APPT-DD (LK-IDX).                                         
073300 910-EXIT.                                                                
073400     EXIT.                                                                
073500                                                                          
073600 912-COMPUTE-DOB-KEY.                                                     
073700     SET LK-IDX TO WS-KEY-SUB.                                            
073800     COMPUTE WS-DOB-KEY-OUT =                                             
073900             LK-PAT-DOB-YYYY (LK-IDX) * 10000                             
074000           + LK-PAT-DOB-MM (LK-IDX) * 100                                 
074100           + LK-PAT-DOB-DD (LK-IDX).                                      
074200 912-EXIT.                                                                
074300     EXIT.                                                                
074400                                                                          
074500 914-LOOKUP-COUNTY.                                                       
074600     SET LK-IDX TO WS-KEY-SUB.                                            
074700     MOVE SPACES TO WS-COUNTY-OUT.                                        
074800     SET WS-CTY-IDX TO 1.                                                 
074900     SEARCH WS-COUNTY-ENTRY                                               
075000         AT END                                                           
075100             MOVE SPACES TO WS-COUNTY-OUT                                 
075200         WHEN WS-COUNTY-LOC (WS-CTY-IDX) =                                
075300                                 LK-PROV-LOCATION (LK-IDX)                
075400             MOVE WS-COUNTY-NAME (WS-CTY-IDX) TO WS-COUNTY-OUT.           
075500 914-EXIT.                                                                
075600     EXIT.                                                                
075700                                                                          
075800 920-SWAP-ADJACENT.                                                       
075900     MOVE LK-LT-ENTRY (WS-SORT-J)     TO LK-HOLD-ENTRY.                   
076000     MOVE LK-LT-ENTRY (WS-SORT-J + 1) TO LK-LT-ENTRY (WS-SORT-J).         
076100     MOVE LK-HOLD-ENTRY               TO                                  
076200                                 LK-LT-ENTRY (WS-SORT-J + 1).             
076300 920-EXIT.                                                                
076400     EXIT.                                                                
076500                                                                          
076600 940-BUILD-APPT-LINE.                                                     
076700     MOVE LK-APPT-MM (LK-IDX)   TO WS-DD-MM.                              
076800     MOVE LK-APPT-DD (LK-IDX)   TO WS-DD-DD.                              
076900     MOVE LK-APPT-YYYY (LK-IDX) TO WS-DD-YYYY.                            
077000     IF LK-PROV-IS-DOCTOR (LK-IDX)                                        
077100         STRING WS-DATE-DISPLAY DELIMITED BY SIZE                         
077200                " "             DELIMITED BY SIZE                         
077300                LK-PAT-FIRST-NAME (LK-IDX) DELIMITED BY SPACE             
077400                " "             DELIMITED BY SIZE                         
077500                LK-PAT-LAST-NAME (LK-IDX)  DELIMITED BY SPACE             
077600                " "             DELIMITED BY SIZE                         
077700                LK-PROV-FIRST-NAME (LK-IDX) DELIMITED BY SPACE            
077800                " "             DELIMITED BY SIZE                         
077900                LK-PROV-LAST-NAME (LK-IDX)  DELIMITED BY SPACE            
078000                " ["            DELIMITED BY SIZE                         
078100                LK-PROV-LOCATION (LK-IDX)   DELIMITED BY SPACE            
078200                "]"             DELIMITED BY SIZE                         
078300                INTO WS-PRINT-LINE                                        
078400     ELSE                                                                 
078500         STRING WS-DATE-DISPLAY DELIMITED BY SIZE                         
078600                " "             DELIMITED BY SIZE                         
078700                LK-PAT-FIRST-NAME (LK-IDX) DELIMITED BY SPACE             
078800                " "             DELIMITED BY SIZE                         
078900                LK-PAT-LAST-NAME (LK-IDX)  DELIMITED BY SPACE             
079000                " "             DELIMITED BY SIZE                         
079100                LK-PROV-FIRST-NAME (LK-IDX) DELIMITED BY SPACE            
079200                " "             DELIMITED BY SIZE                         
079300                LK-PROV-LAST-NAME (LK-IDX)  DELIMITED BY SPACE            
079400                " ["            DELIMITED BY SIZE                         
079500                LK-IMAGING-ROOM (LK-IDX)    DELIMITED BY SPACE            
079600                "]"             DELIMITED BY SIZE                         
079700                INTO WS-PRINT-LINE.                                       
079800 940-EXIT.                                                                
079900     EXIT.                                                                
